000100******************************************************************
000200*   MIEMBRO       : RECFILE                                      *
000300*   ARCHIVO       : RECFILE  (RECOMENDACIONES DE AUDIENCIA)      *
000400*   APLICACION    : MERCADEO DIGITAL                             *
000500*   DESCRIPCION   : UN REGISTRO POR AUDIENCIA ELEGIBLE, EN EL    *
000600*                 : MISMO ORDEN EN QUE SE LEYO AUDMAST.          *
000700*   LONGITUD      : 603 POSICIONES                               *
000800******************************************************************
000900 01  REC-REGISTRO.
001000     02  REC-AUD-ID                 PIC X(08).
001100     02  REC-AUD-NAME               PIC X(30).
001200     02  REC-AUD-TYPE               PIC X(08).
001300     02  REC-ACTION                 PIC X(05).
001400         88  REC-ACCION-ESCALA             VALUE 'SCALE'.
001500         88  REC-ACCION-MANTENER           VALUE 'HOLD '.
001600         88  REC-ACCION-PAUSA              VALUE 'PAUSE'.
001700     02  REC-SCALE-PCT              PIC 9(03).
001800     02  REC-CONFIDENCE             PIC X(06).
001900     02  REC-BUCKET                 PIC X(07).
002000     02  REC-TREND                  PIC X(09).
002100     02  REC-COMPOSITE              PIC S9(04)V9(04).
002200     02  REC-ROAS                   PIC 9(04)V9(04).
002300     02  REC-NORM-ROAS              PIC 9(04)V9(04).
002400     02  REC-SPEND                  PIC 9(10)V99.
002500     02  REC-PURCHASES              PIC 9(06).
002600     02  REC-RAZON-1                PIC X(80).
002700     02  REC-RAZON-2                PIC X(80).
002800     02  REC-RAZON-3                PIC X(80).
002900     02  REC-RIESGO-1               PIC X(80).
003000     02  REC-RIESGO-2               PIC X(80).
003100     02  REC-RIESGO-3               PIC X(80).
003200     02  FILLER                     PIC X(05).
