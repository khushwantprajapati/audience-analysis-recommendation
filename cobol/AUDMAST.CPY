000100******************************************************************
000200*   MIEMBRO       : AUDMAST                                      *
000300*   ARCHIVO       : AUDMAST  (MAESTRO DE AUDIENCIAS)             *
000400*   APLICACION    : MERCADEO DIGITAL                             *
000500*   DESCRIPCION   : LAYOUT DEL MAESTRO DE AUDIENCIAS (SEGMENTOS  *
000600*                 : DE PAUTA) POR CUENTA. UN REGISTRO POR        *
000700*                 : AUDIENCIA. ORDEN DE ENTRADA: AUD-ID          *
000800*                 : ASCENDENTE DENTRO DE CADA CUENTA.            *
000900*   LONGITUD      : 074 POSICIONES                               *
001000******************************************************************
001100 01  AUD-REGISTRO.
001200     02  AUD-ID                     PIC X(08).
001300     02  AUD-ACCOUNT-ID             PIC X(08).
001400     02  AUD-NAME                   PIC X(30).
001500     02  AUD-TYPE                   PIC X(08).
001600         88  AUD-TIPO-BROAD                VALUE 'BROAD   '.
001700         88  AUD-TIPO-INTEREST             VALUE 'INTEREST'.
001800         88  AUD-TIPO-LLA                  VALUE 'LLA     '.
001900         88  AUD-TIPO-CUSTOM               VALUE 'CUSTOM  '.
002000     02  AUD-AGE-DAYS               PIC 9(04).
002100         88  AUD-EDAD-DESCONOCIDA          VALUE 9999.
002200     02  AUD-BUDGET                 PIC 9(10)V99.
002300     02  FILLER                     PIC X(04).
002400*----------------------------------------------------------------*
002500*   VISTA ALTERNA DE AUD-AGE-DAYS PARA VALIDAR EDAD MINIMA SIN   *
002600*   PERDER EL VALOR 9999 = "SIN FECHA DE LANZAMIENTO CONOCIDA"   *
002700*----------------------------------------------------------------*
002800 01  AUD-EDAD-R  REDEFINES AUD-REGISTRO.
002900     02  FILLER                     PIC X(54).
003000     02  AUD-EDAD-DIAS-R            PIC 9(04).
003100     02  FILLER                     PIC X(16).
