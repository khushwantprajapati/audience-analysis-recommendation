000100******************************************************************
000200* FECHA       : 10/03/1994                                       *
000300* PROGRAMADOR : MIGUEL A. SIC (MASI)                             *
000400* APLICACION  : MERCADEO DIGITAL                                 *
000500* PROGRAMA    : MDAU1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO DE AUDIENCIAS DE PAUTA Y SUS      *
000800*             : SNAPSHOTS DIARIOS/SEMANALES DE METRICAS, CALCULA *
000900*             : BENCHMARKS DE CUENTA, NORMALIZA EL DESEMPENO DE  *
001000*             : CADA AUDIENCIA CONTRA LA CUENTA, ANALIZA SU      *
001100*             : SERIE DE TIEMPO Y EMITE UNA RECOMENDACION DE     *
001200*             : ESCALA/MANTENER/PAUSA CON SUS RAZONES Y RIESGOS  *
001300* ARCHIVOS    : AUDMAST=E,SNPSHOT=E,SCLHIST=E,RECFILE=S,         *
001400*             : LOGFILE=S,RPTFILE=S                              *
001500* ACCION (ES) : E=ENTRADA, S=SALIDA                              *
001600* INSTALADO   : 15/03/1994                                       *
001700* BPM/RATIONAL: 100442                                           *
001800* NOMBRE      : RECOMENDADOR DE ESCALA DE AUDIENCIAS             *
001900* DESCRIPCION : PROCESO NOCTURNO                                 *
002000******************************************************************
002100*                    B I T A C O R A   D E   C A M B I O S       *
002200******************************************************************
002300* 10/03/1994 MASI 000001 VERSION INICIAL. CARGA MAESTRO DE       *RECOAUD1
002400*                        AUDIENCIAS Y SNAPSHOT SEMANAL, EMITE    *RECOAUD1
002500*                        RECOMENDACION SEGUN PROMEDIO DE CUENTA  *RECOAUD1
002600* 22/07/1994 MASI 000034 SE AGREGA EL FILTRO DE RUIDO (GASTO     *RECOAUD1
002700*                        MINIMO, COMPRAS MINIMAS, EDAD MINIMA)   *RECOAUD1
002800* 04/11/1994 MASI 000058 SE INCORPORA EL ANALIZADOR DE SERIE DE  *RECOAUD1
002900*                        TIEMPO CON PENDIENTE DE ROAS Y          *RECOAUD1
003000*                        VOLATILIDAD DE CPA (14 DIAS)            *RECOAUD1
003100* 19/02/1995 RXOL 000091 CORRECCION: LA MEDIANA DE GASTO SE      *RECOAUD1
003200*                        CALCULABA SOBRE TODAS LAS AUDIENCIAS EN *RECOAUD1
003300*                        VEZ DE SOLO LAS QUE PASAN EL PISO       *RECOAUD1
003400* 18/06/1995 RXOL 000112 SE AGREGA CONTROL DE ENFRIAMIENTO DE    *RECOAUD1
003500*                        ESCALAMIENTO (SCLHIST, 48 HORAS)        *RECOAUD1
003600* 03/10/1995 RXOL 000145 SE AGREGAN TIPOS DE AUDIENCIA LLA Y     *RECOAUD1
003700*                        CUSTOM CON SUS TOPES PROPIOS DE ESCALA  *RECOAUD1
003800* 14/02/1996 PCAS 000167 SE AGREGA LA BITACORA DE ACCIONES       *RECOAUD1
003900*                        (ACTNLOG) PARA RESPALDO DE AUDITORIA    *RECOAUD1
004000* 30/08/1996 PCAS 000183 CORRECCION EN CALCULO DE ACELERACION DE *RECOAUD1
004100*                        GASTO CUANDO NO HAY 7 DIAS DE HISTORIA  *RECOAUD1
004200* 12/03/1997 PCAS 000201 SE AGREGA LA RAZON Y EL RIESGO DE       *RECOAUD1
004300*                        FATIGA POR SOBREEXPOSICION DE GASTO     *RECOAUD1
004400* 27/09/1997 RXOL 000219 SE ESTANDARIZA EL REPORTE IMPRESO CON   *RECOAUD1
004500*                        TOTALES POR ACCION Y GASTO ACUMULADO    *RECOAUD1
004600* 30/09/1998 PCAS 000241 AJUSTE FIN DE SIGLO (Y2K). LA FECHA DE  *RECOAUD1
004700*                        PROCESO SE EXPANDE A AAAAMMDD EN TODOS  *RECOAUD1
004800*                        LOS ARCHIVOS DE SALIDA Y BITACORA       *RECOAUD1
004900* 15/01/1999 PCAS 000242 VALIDACION ADICIONAL DE SIGLO PARA LA   *RECOAUD1
005000*                        FECHA DEVUELTA POR EL SISTEMA OPERATIVO *RECOAUD1
005100* 18/05/2001 RXOL 000268 SE AGREGA CLASIFICACION DE TENDENCIA    *RECOAUD1
005200*                        VOLATIL CUANDO LA DESVIACION DE CPA     *RECOAUD1
005300*                        SUPERA EL 30% DE SU PROPIO PROMEDIO     *RECOAUD1
005400* 27/02/2003 JGAL 000301 SE REESCRIBE EL ANALIZADOR DE SERIE DE  *RECOAUD1
005500*                        TIEMPO PARA USAR SOLO LOS ULTIMOS 14    *RECOAUD1
005600*                        SNAPSHOTS DIARIOS DE CADA AUDIENCIA     *RECOAUD1
005700* 09/08/2005 JGAL 000334 SE AGREGA EL CALCULO DE CAMBIO DIA A    *RECOAUD1
005800*                        DIA DEL ROAS Y SE INCLUYE COMO RAZON    *RECOAUD1
005900* 01/12/2008 JGAL 000359 SE AJUSTA EL PESO DE LA COMPOSICION DE  *RECOAUD1
006000*                        DESEMPENO SEGUN INSTRUCCION DE NEGOCIO  *RECOAUD1
006100* 19/04/2012 EMEN 000392 SE AGREGA LA GRADUACION DE CONFIANZA    *RECOAUD1
006200*                        (ALTA/MEDIA/BAJA) A LA RECOMENDACION    *RECOAUD1
006300* 03/10/2016 EMEN 000415 SE ESTANDARIZAN LOS TOPES DE ESCALA POR *RECOAUD1
006400*                        TIPO DE AUDIENCIA SEGUN NUEVA POLITICA  *RECOAUD1
006410* 11/04/2019 JGAL 000447 CORRECCION: EL UMBRAL AJUSTADO DE       *RECOAUD1
006420*                        AUDIENCIAS BROAD PERDIA PRECISION AL    *RECOAUD1
006430*                        GUARDARSE EN CAMPO DE UN DECIMAL.       *RECOAUD1
006440*                        AHORA USA CAMPO PROPIO DE 4 DECIMALES   *RECOAUD1
006450* 20/09/2019 JGAL 000452 CORRECCION: LA BUSQUEDA DE HISTORICO NO *RECOAUD1
006460*                        DEBE ALTERAR WKS-TABLA-HISTORICO CUANDO *RECOAUD1
006470*                        LA AUDIENCIA NO APARECE EN SCLHIST      *RECOAUD1
006480* 05/02/2020 RXOL 000461 SE RESTAURA EL ESQUEMA FSE Y LA LLAMADA *RECOAUD1
006490*                        A DEBD1R00 EN LA APERTURA DE ARCHIVOS,  *RECOAUD1
006491*                        IGUAL QUE LOS DEMAS PROGRAMAS DEL AREA  *RECOAUD1
006500******************************************************************
006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID.     RECOAUD1.
006800 AUTHOR.         MIGUEL A. SIC.
006900 INSTALLATION.   BANCO INDUSTRIAL, S.A.
007000 DATE-WRITTEN.   10/03/1994.
007100 DATE-COMPILED.
007200 SECURITY.       CONFIDENCIAL - USO INTERNO BANCO INDUSTRIAL, S.A.
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     UPSI-0 ON  STATUS IS WKS-UPSI-REPROCESO
007800            OFF STATUS IS WKS-UPSI-NORMAL.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT AUDMAST ASSIGN TO AUDMAST
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS  IS FS-AUDMAST FSE-AUDMAST.
008400
008500     SELECT SNPSHOT ASSIGN TO SNPSHOT
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS  IS FS-SNPSHOT FSE-SNPSHOT.
008800
008900     SELECT SCLHIST ASSIGN TO SCLHIST
009000            ORGANIZATION IS SEQUENTIAL
009100            FILE STATUS  IS FS-SCLHIST FSE-SCLHIST.
009200
009300     SELECT RECFILE ASSIGN TO RECFILE
009400            ORGANIZATION IS SEQUENTIAL
009500            FILE STATUS  IS FS-RECFILE FSE-RECFILE.
009600
009700     SELECT LOGFILE ASSIGN TO LOGFILE
009800            ORGANIZATION IS SEQUENTIAL
009900            FILE STATUS  IS FS-LOGFILE FSE-LOGFILE.
010000
010100     SELECT RPTFILE ASSIGN TO RPTFILE
010200            ORGANIZATION IS SEQUENTIAL
010300            FILE STATUS  IS FS-RPTFILE FSE-RPTFILE.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700******************************************************************
010800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010900******************************************************************
011000*   MAESTRO DE AUDIENCIAS DE PAUTA POR CUENTA.
011100*   SNAPSHOT DIARIO/SEMANAL DE METRICAS POR AUDIENCIA.
011200*   HISTORICO DE HORAS DESDE EL ULTIMO ESCALAMIENTO.
011300*   SALIDA - RECOMENDACION DE ACCION POR AUDIENCIA.
011400*   SALIDA - BITACORA DE ACCIONES PARA AUDITORIA.
011500*   SALIDA - REPORTE IMPRESO DE RECOMENDACIONES.
011600 FD  AUDMAST.
011700     COPY AUDMAST.
011800 FD  SNPSHOT.
011900     COPY SNPSHOT.
012000 FD  SCLHIST.
012100     COPY SCLHIST.
012200 FD  RECFILE.
012300     COPY RECFILE.
012400 FD  LOGFILE.
012500     COPY ACTNLOG.
012600 FD  RPTFILE.
012700 01  RPT-LINEA                     PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000******************************************************************
013100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
013200******************************************************************
013300 01  WKS-FS-STATUS.
013310     02  WKS-STATUS.
013320*         MAESTRO DE AUDIENCIAS DE PAUTA POR CUENTA.
013330         04  FS-AUDMAST             PIC 9(02) VALUE ZEROES.
013340         04  FSE-AUDMAST.
013350             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013360             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013370             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013380*         SNAPSHOT DIARIO/SEMANAL DE METRICAS POR AUDIENCIA.
013390         04  FS-SNPSHOT             PIC 9(02) VALUE ZEROES.
013400         04  FSE-SNPSHOT.
013410             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013420             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013430             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013440*         HISTORICO DE HORAS DESDE EL ULTIMO ESCALAMIENTO.
013450         04  FS-SCLHIST             PIC 9(02) VALUE ZEROES.
013460         04  FSE-SCLHIST.
013470             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013480             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013490             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013500*         SALIDA - RECOMENDACION DE ACCION POR AUDIENCIA.
013510         04  FS-RECFILE             PIC 9(02) VALUE ZEROES.
013520         04  FSE-RECFILE.
013530             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013540             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013550             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013560*         SALIDA - BITACORA DE ACCIONES PARA AUDITORIA.
013570         04  FS-LOGFILE             PIC 9(02) VALUE ZEROES.
013580         04  FSE-LOGFILE.
013590             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013600             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013610             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013620*         SALIDA - REPORTE IMPRESO DE RECOMENDACIONES.
013630         04  FS-RPTFILE             PIC 9(02) VALUE ZEROES.
013640         04  FSE-RPTFILE.
013650             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
013660             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
013670             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
013680*         VARIABLES RUTINA DE FSE.
013690         04  PROGRAMA               PIC X(08) VALUE SPACES.
013700         04  ARCHIVO                PIC X(08) VALUE SPACES.
013710         04  ACCION                 PIC X(10) VALUE SPACES.
013720         04  LLAVE                  PIC X(32) VALUE SPACES.
014000
014100 01  WKS-BANDERAS-UPSI.
014200     02  WKS-UPSI-REPROCESO         PIC X(01) VALUE 'N'.
014300     02  WKS-UPSI-NORMAL            PIC X(01) VALUE 'S'.
014400
014500 01  WKS-FLAGS.
014600     02  WKS-FIN-AUDMAST            PIC 9(01) VALUE ZEROES.
014700         88  FIN-AUDMAST                   VALUE 1.
014800     02  WKS-FIN-SNPSHOT            PIC 9(01) VALUE ZEROES.
014900         88  FIN-SNPSHOT                   VALUE 1.
015000     02  WKS-FIN-SCLHIST            PIC 9(01) VALUE ZEROES.
015100         88  FIN-SCLHIST                   VALUE 1.
015200
015300******************************************************************
015400*              CONSTANTES DEL MOTOR DE RECOMENDACIONES           *
015500******************************************************************
015600 01  WKS-CONFIGURACION.
015700     02  WKS-GASTO-MINIMO           PIC 9(10)V99 VALUE 3000.00.
015800     02  WKS-COMPRAS-MINIMO         PIC 9(04)     VALUE 0002.
015900     02  WKS-EDAD-MINIMA            PIC 9(04)     VALUE 0002.
016000     02  WKS-UMBRAL-GANADOR         PIC 9(01)V9(04) VALUE 1.2000.
016100     02  WKS-UMBRAL-PERDEDOR        PIC 9(01)V9(04) VALUE 0.9000.
016200     02  WKS-MULT-BROAD             PIC 9(01)V9(04) VALUE 0.9000.
016300     02  WKS-PENDIENTE-MEJORA       PIC 9(01)V9(06)
016400                                     VALUE 0.050000.
016500     02  WKS-PENDIENTE-DECLIVE      PIC S9(01)V9(06)
016600                                     VALUE -0.050000.
016700     02  WKS-VOLATILIDAD-MAXIMA     PIC 9(01)V9(04) VALUE 0.3000.
016800     02  WKS-VOLATILIDAD-RIESGO     PIC 9(01)V9(04) VALUE 0.2100.
016900     02  WKS-PESO-ROAS              PIC 9(01)V99    VALUE 0.70.
017000     02  WKS-PESO-GASTO             PIC 9(01)V99    VALUE 0.15.
017100     02  WKS-PESO-CVR               PIC 9(01)V99    VALUE 0.05.
017200     02  WKS-PESO-VOLUMEN           PIC 9(01)V99    VALUE 0.10.
017300     02  WKS-TOPE-VOLUMEN           PIC 9(01)V9(04) VALUE 2.0000.
017400     02  WKS-ESCALA-BASE            PIC 9(03)       VALUE 025.
017500     02  WKS-ESCALA-BUMP-LLA        PIC 9(03)       VALUE 005.
017600     02  WKS-ESCALA-TOPE-CUSTOM     PIC 9(03)       VALUE 015.
017700     02  WKS-ENFRIAMIENTO-HORAS     PIC 9(06)       VALUE 000048.
017800     02  WKS-FATIGA-MULTIPLO        PIC 9(01)V9(04) VALUE 2.0000.
017900     02  WKS-CONF-COMPRAS-ALTA      PIC 9(04)       VALUE 0010.
018000     02  WKS-CONF-GASTO-ALTA        PIC 9(10)V99    VALUE 9000.00.
018100     02  WKS-CONF-EDAD-ALTA         PIC 9(04)       VALUE 0007.
018200
018210******************************************************************
018220*   UMBRALES DE CLASIFICACION AJUSTADOS POR TIPO DE AUDIENCIA     *
018230*   (BROAD EXIGE CORTE MAS ESTRICTO - GUARDAN 4 DECIMALES PARA    *
018240*   NO PERDER PRECISION DEL FACTOR WKS-MULT-BROAD AL COMPARAR)    *
018250******************************************************************
018260 01  WKS-UMBRALES-AJUSTADOS.
018270     02  WKS-UMBRAL-GAN-AJUST       PIC 9(01)V9(04) VALUE ZEROES.
018280     02  WKS-UMBRAL-PER-AJUST       PIC 9(01)V9(04) VALUE ZEROES.
018290
018300******************************************************************
018400*                 FECHA DE PROCESO (AJUSTE Y2K)                  *
018500******************************************************************
018600 01  WKS-FECHA-CORTA                PIC 9(06) VALUE ZEROES.
018700 01  WKS-FECHA-CORTA-R  REDEFINES WKS-FECHA-CORTA.
018800     02  WKS-FC-ANIO                PIC 9(02).
018900     02  WKS-FC-MES                 PIC 9(02).
019000     02  WKS-FC-DIA                 PIC 9(02).
019100 01  WKS-FECHA-PROCESO              PIC 9(08) VALUE ZEROES.
019200 01  WKS-FECHA-PROCESO-R  REDEFINES WKS-FECHA-PROCESO.
019300     02  WKS-FP-SIGLO-ANIO          PIC 9(04).
019400     02  WKS-FP-MES                 PIC 9(02).
019500     02  WKS-FP-DIA                 PIC 9(02).
019600
019700******************************************************************
019800*      TABLA DE AUDIENCIAS DE LA CUENTA (CARGADA DE AUDMAST)     *
019900******************************************************************
020000 01  WKS-CTL-TABLA-AUD.
020100     02  WKS-TOTAL-AUDIENCIAS       PIC 9(04) COMP VALUE 0.
020200 01  WKS-TABLA-AUDIENCIAS.
020300     02  WKS-AUD-ITEM OCCURS 1 TO 500 TIMES
020400                      DEPENDING ON WKS-TOTAL-AUDIENCIAS
020500                      INDEXED BY WKS-IX-AUD.
020600         04  TA-ID                  PIC X(08).
020700         04  TA-ACCOUNT-ID          PIC X(08).
020800         04  TA-NAME                PIC X(30).
020900         04  TA-TYPE                PIC X(08).
021000         04  TA-AGE-DAYS            PIC 9(04).
021100         04  TA-BUDGET              PIC 9(10)V99.
021200
021300******************************************************************
021400*      TABLA DE SNAPSHOTS DE LA CUENTA (CARGADA DE SNPSHOT)      *
021500******************************************************************
021600 01  WKS-CTL-TABLA-SNP.
021700     02  WKS-TOTAL-SNAPSHOTS        PIC 9(04) COMP VALUE 0.
021800 01  WKS-TABLA-SNAPSHOTS.
021900     02  WKS-SNP-ITEM OCCURS 1 TO 8000 TIMES
022000                      DEPENDING ON WKS-TOTAL-SNAPSHOTS
022100                      INDEXED BY WKS-IX-SNP.
022200         04  TS-AUD-ID              PIC X(08).
022300         04  TS-DATE                PIC 9(08).
022400         04  TS-WINDOW-DAYS         PIC 9(02).
022500         04  TS-SPEND               PIC 9(10)V99.
022600         04  TS-PURCHASES           PIC 9(06).
022700         04  TS-ROAS                PIC 9(04)V9(04).
022800         04  TS-CPA                 PIC 9(08)V99.
022900         04  TS-CVR                 PIC 9(01)V9(06).
023000
023100******************************************************************
023200*      TABLA DE HISTORICO DE ESCALAMIENTO (CARGADA DE SCLHIST)   *
023300******************************************************************
023400 01  WKS-CTL-TABLA-HST.
023500     02  WKS-TOTAL-HISTORICO        PIC 9(04) COMP VALUE 0.
023600 01  WKS-TABLA-HISTORICO.
023700     02  WKS-HST-ITEM OCCURS 1 TO 500 TIMES
023800                      DEPENDING ON WKS-TOTAL-HISTORICO
023900                      INDEXED BY WKS-IX-HST.
024000         04  TH-AUD-ID              PIC X(08).
024100         04  TH-HORAS               PIC 9(06).
024110*----------------------------------------------------------------*
024120*   COPIA DE TRABAJO DE LAS HORAS DESDE EL ULTIMO ESCALAMIENTO   *
024130*   DE LA AUDIENCIA EN CURSO. NUNCA SE ESCRIBE EN WKS-TABLA-     *
024140*   HISTORICO - ESA TABLA ES COMPARTIDA POR TODAS LAS AUDIENCIAS*
024150*   DE LA CUENTA Y NO DEBE ALTERARSE (RXOL - VER BITACORA)      *
024160*----------------------------------------------------------------*
024170 01  WKS-HORAS-DESDE-ESCALA         PIC 9(06) VALUE 999999.
024200
024300******************************************************************
024400*     TABLAS AUXILIARES PARA LA MEDIANA DE GASTO Y DE COMPRAS    *
024500******************************************************************
024600 01  WKS-CTL-TABLA-GASTOS.
024700     02  WKS-CONTADOR-GASTOS        PIC 9(04) COMP VALUE 0.
024800 01  WKS-TABLA-GASTOS.
024900     02  WKS-GASTO-ORD OCCURS 1 TO 500 TIMES
025000                      DEPENDING ON WKS-CONTADOR-GASTOS
025100                      INDEXED BY WKS-IX-GAS
025200                      PIC 9(10)V99.
025300
025400 01  WKS-CTL-TABLA-COMPRAS.
025500     02  WKS-CONTADOR-COMPRAS       PIC 9(04) COMP VALUE 0.
025600 01  WKS-TABLA-COMPRAS.
025700     02  WKS-COMPRA-ORD OCCURS 1 TO 500 TIMES
025800                      DEPENDING ON WKS-CONTADOR-COMPRAS
025900                      INDEXED BY WKS-IX-COM
026000                      PIC 9(06).
026100
026200******************************************************************
026300*                    BENCHMARKS DE LA CUENTA                     *
026400******************************************************************
026500 01  WKS-BENCHMARKS.
026600     02  WKS-ACUM-ROAS              PIC S9(08)V9(04) COMP
026700                                     VALUE 0.
026800     02  WKS-CONTADOR-ROAS          PIC 9(04) COMP VALUE 0.
026900     02  WKS-PROMEDIO-ROAS          PIC 9(04)V9(04) VALUE 1.0000.
027000     02  WKS-ACUM-CVR               PIC S9(04)V9(06) COMP
027100                                     VALUE 0.
027200     02  WKS-CONTADOR-CVR           PIC 9(04) COMP VALUE 0.
027300     02  WKS-PROMEDIO-CVR           PIC 9(01)V9(06)
027400                                     VALUE 0.010000.
027500     02  WKS-MEDIANA-GASTO          PIC 9(10)V99 VALUE 3000.00.
027600     02  WKS-MEDIANA-COMPRAS        PIC 9(06)    VALUE 000001.
027700
027800******************************************************************
027900*          SERIE DIARIA DE LA AUDIENCIA EN PROCESO (14 DIAS)     *
028000******************************************************************
028100 01  WKS-CTL-SERIE.
028200     02  WKS-SERIE-N                PIC 9(02) COMP VALUE 0.
028300     02  WKS-SERIE-TOTAL-CRUDO      PIC 9(04) COMP VALUE 0.
028400     02  WKS-SERIE-INICIO           PIC 9(04) COMP VALUE 0.
028500 01  WKS-SERIE-DIARIA.
028600     02  WKS-SERIE-ITEM OCCURS 14 TIMES
028700                        INDEXED BY WKS-IX-SER.
028800         04  SER-ROAS               PIC 9(04)V9(04).
028900         04  SER-CPA                PIC 9(08)V99.
029000         04  SER-SPEND              PIC 9(10)V99.
029100
029200******************************************************************
029300*              DATOS DE LA AUDIENCIA EN PROCESO                  *
029400******************************************************************
029500 01  WKS-AUDIENCIA-ACTUAL.
029600     02  WKS-AC-ID                  PIC X(08).
029700     02  WKS-AC-ACCOUNT-ID          PIC X(08).
029800     02  WKS-AC-NAME                PIC X(30).
029900     02  WKS-AC-TYPE                PIC X(08).
030000     02  WKS-AC-AGE-DAYS            PIC 9(04).
030100     02  WKS-AC-BUDGET              PIC 9(10)V99.
030200
030300 01  WKS-SNAPSHOT-7D.
030400     02  WKS-S7-ENCONTRADO          PIC X(01) VALUE 'N'.
030500         88  WKS-S7-SI                     VALUE 'S'.
030600     02  WKS-S7-FECHA               PIC 9(08).
030700     02  WKS-S7-SPEND               PIC 9(10)V99.
030800     02  WKS-S7-PURCHASES           PIC 9(06).
030900     02  WKS-S7-ROAS                PIC 9(04)V9(04).
031000     02  WKS-S7-CPA                 PIC 9(08)V99.
031100     02  WKS-S7-CVR                 PIC 9(01)V9(06).
031200
031300 01  WKS-METRICAS-AUDIENCIA.
031400     02  WKS-NORM-ROAS              PIC 9(04)V9(04).
031500     02  WKS-NORM-GASTO             PIC 9(04)V9(04).
031600     02  WKS-NORM-CVR               PIC 9(04)V9(04).
031700     02  WKS-VOLUMEN-COMPRAS        PIC 9(04)V9(04).
031800     02  WKS-COMPUESTO              PIC S9(04)V9(04).
031900
032000 01  WKS-SERIE-RESULTADOS.
032100     02  WKS-PENDIENTE-ROAS         PIC S9(04)V9(06).
032200     02  WKS-VOLATILIDAD-CPA        PIC 9(04)V9(04).
032300     02  WKS-ACELERACION-GASTO      PIC 9(04)V9(04).
032400     02  WKS-CAMBIO-DIA-ROAS        PIC S9(04)V9(04).
032500
032600 01  WKS-CLASIFICACION.
032700     02  WKS-BUCKET                 PIC X(07).
032800     02  WKS-TENDENCIA              PIC X(09).
032900     02  WKS-ACCION-TENTATIVA       PIC X(05).
033000     02  WKS-ACCION-FINAL           PIC X(05).
033100     02  WKS-PORCENTAJE-ESCALA      PIC 9(03).
033200     02  WKS-CONFIANZA              PIC X(06).
033300
033400******************************************************************
033500*        CAMPOS DE TRABAJO PARA LA PENDIENTE DE ROAS (14D)       *
033600******************************************************************
033700 01  WKS-CALC-PENDIENTE.
033800     02  WKS-CP-INDICE              PIC 9(02) COMP.
033900     02  WKS-CP-MEDIA-X             PIC 9(02)V9(04) COMP.
034000     02  WKS-CP-MEDIA-Y             PIC S9(04)V9(06) COMP.
034100     02  WKS-CP-SUMA-Y              PIC S9(06)V9(06) COMP.
034200     02  WKS-CP-NUMERADOR           PIC S9(08)V9(06) COMP.
034300     02  WKS-CP-DENOMINADOR         PIC S9(06)V9(06) COMP.
034400     02  WKS-CP-DIF-X               PIC S9(02)V9(04) COMP.
034500     02  WKS-CP-DIF-Y               PIC S9(04)V9(06) COMP.
034600
034700******************************************************************
034800*          CAMPOS DE TRABAJO PARA LA VOLATILIDAD DE CPA          *
034900******************************************************************
035000 01  WKS-CALC-VOLATILIDAD.
035100     02  WKS-CV-N                   PIC 9(02) COMP.
035200     02  WKS-CV-INDICE              PIC 9(02) COMP.
035300     02  WKS-CV-SUMA                PIC S9(10)V99 COMP.
035400     02  WKS-CV-MEDIA               PIC S9(08)V99 COMP.
035500     02  WKS-CV-SUMA-CUAD-DIF       PIC S9(12)V9999 COMP.
035600     02  WKS-CV-VARIANZA            PIC S9(10)V9999 COMP.
035700     02  WKS-CV-DESVIACION          PIC S9(08)V9999 COMP.
035800     02  WKS-CV-DIFERENCIA          PIC S9(08)V99 COMP.
035900
036000******************************************************************
036100*      CAMPOS DE TRABAJO PARA LA RAIZ CUADRADA (NEWTON-RAPHSON)  *
036200******************************************************************
036300 01  WKS-CALC-RAIZ.
036400     02  WKS-RZ-VALOR               PIC S9(10)V9(06) COMP.
036500     02  WKS-RZ-ESTIMADO            PIC S9(10)V9(06) COMP.
036600     02  WKS-RZ-ANTERIOR            PIC S9(10)V9(06) COMP.
036700     02  WKS-RZ-ITERACION           PIC 9(02) COMP.
036800     02  WKS-RZ-DIFERENCIA          PIC S9(10)V9(06) COMP.
036900
037000******************************************************************
037100*        CAMPOS DE TRABAJO PARA LA ACELERACION DE GASTO          *
037200******************************************************************
037300 01  WKS-CALC-ACELERACION.
037400     02  WKS-CA-INDICE              PIC 9(02) COMP.
037500     02  WKS-CA-DIAS-3              PIC 9(02) COMP.
037600     02  WKS-CA-DIAS-7              PIC 9(02) COMP.
037700     02  WKS-CA-SUMA-3              PIC S9(10)V99 COMP.
037800     02  WKS-CA-SUMA-7              PIC S9(10)V99 COMP.
037900     02  WKS-CA-PROMEDIO-3          PIC S9(08)V9999 COMP.
038000     02  WKS-CA-PROMEDIO-7          PIC S9(08)V9999 COMP.
038100
038200******************************************************************
038300*          CAMPOS EDITADOS PARA LA REDACCION DE MENSAJES         *
038400******************************************************************
038500 01  WKS-CAMPOS-EDITADOS.
038600     02  WKS-N-ROAS-2D              PIC 9(04)V99.
038700     02  WKS-N-ROAS-2D-ED           PIC ZZZ9.99.
038800     02  WKS-N-ROAS-2D-REC          PIC X(09).
038900     02  WKS-N-MULT-1D              PIC 9(04)V9.
039000     02  WKS-N-MULT-1D-ED           PIC ZZZ9.9.
039100     02  WKS-N-MULT-1D-REC          PIC X(08).
039200     02  WKS-N-PEND-POS             PIC 9(04)V999.
039300     02  WKS-N-PEND-POS-ED          PIC ZZZ9.999.
039400     02  WKS-N-PEND-POS-REC         PIC X(09).
039500     02  WKS-N-PEND-NEG             PIC S9(04)V999.
039600     02  WKS-N-PEND-NEG-ED          PIC -ZZZ9.999.
039700     02  WKS-N-PEND-NEG-REC         PIC X(10).
039800     02  WKS-N-VOLAT-2D             PIC 9(04)V99.
039900     02  WKS-N-VOLAT-2D-ED          PIC ZZZ9.99.
040000     02  WKS-N-VOLAT-2D-REC         PIC X(09).
040100     02  WKS-N-SPEND-2D             PIC 9(10)V99.
040200     02  WKS-N-SPEND-2D-ED          PIC Z,ZZZ,ZZZ,ZZ9.99.
040300     02  WKS-N-SPEND-2D-REC         PIC X(17).
040400     02  WKS-N-CPA-2D               PIC 9(08)V99.
040500     02  WKS-N-CPA-2D-ED            PIC ZZ,ZZZ,ZZ9.99.
040600     02  WKS-N-CPA-2D-REC           PIC X(14).
040700     02  WKS-N-PURCH                PIC 9(06).
040800     02  WKS-N-PURCH-ED             PIC ZZZ,ZZ9.
040900     02  WKS-N-PURCH-REC            PIC X(08).
041000     02  WKS-N-AGE                  PIC 9(04).
041100     02  WKS-N-AGE-ED               PIC ZZZ9.
041200     02  WKS-N-AGE-REC              PIC X(05).
041300
041400 01  WKS-RECORTE.
041500     02  WKS-CAMPO-GENERICO         PIC X(18).
041600     02  WKS-CAMPO-SALIDA           PIC X(18).
041700     02  WKS-BLANCOS-GENERICO       PIC 9(02) COMP.
041800
041900 01  WKS-PUNTERO                    PIC 9(03) COMP VALUE 1.
042000 01  WKS-CONT-RIESGOS               PIC 9(01) COMP VALUE 0.
042100 01  WKS-RESIDUO-COCIENTE           PIC 9(04) COMP VALUE 0.
042200 01  WKS-RESIDUO-PAR                PIC 9(01) COMP VALUE 0.
042300
042400******************************************************************
042500*   09/08/2005 JGAL - VISTA DECOMPUESTA DE LA FECHA DE PROCESO   *
042600*   PARA EL ENCABEZADO DEL REPORTE (FORMATO AAAA/MM/DD)          *
042700******************************************************************
042800 01  WKS-FECHA-ENCABEZADO           PIC 9(08) VALUE ZEROES.
042900 01  WKS-FECHA-ENCABEZADO-R  REDEFINES WKS-FECHA-ENCABEZADO.
043000     02  WKS-FE-ANIO                PIC 9(04).
043100     02  WKS-FE-MES                 PIC 9(02).
043200     02  WKS-FE-DIA                 PIC 9(02).
043300
043400******************************************************************
043500*                 TOTALES ACUMULADOS DEL REPORTE                 *
043600******************************************************************
043700 01  WKS-CONTADORES-REPORTE.
043800     02  WKS-TOTAL-PROCESADAS       PIC 9(06) COMP VALUE 0.
043900     02  WKS-TOTAL-OMITIDAS         PIC 9(06) COMP VALUE 0.
044000     02  WKS-TOTAL-ESCALA           PIC 9(06) COMP VALUE 0.
044100     02  WKS-TOTAL-MANTENER         PIC 9(06) COMP VALUE 0.
044200     02  WKS-TOTAL-PAUSA            PIC 9(06) COMP VALUE 0.
044300     02  WKS-GASTO-ESCALA           PIC S9(12)V99 COMP VALUE 0.
044400     02  WKS-GASTO-MANTENER         PIC S9(12)V99 COMP VALUE 0.
044500     02  WKS-GASTO-PAUSA            PIC S9(12)V99 COMP VALUE 0.
044600     02  WKS-GASTO-TOTAL            PIC S9(12)V99 COMP VALUE 0.
044700
044800******************************************************************
044900*              LINEAS DE IMPRESION DEL REPORTE                   *
045000******************************************************************
045100 01  WKS-ENCABEZADO-1.
045200     02  FILLER                     PIC X(045) VALUE SPACES.
045300     02  FILLER                     PIC X(042)
045400         VALUE 'REPORTE DE RECOMENDACIONES DE AUDIENCIA'.
045500     02  FILLER                     PIC X(045) VALUE SPACES.
045600
045700 01  WKS-ENCABEZADO-2.
045800     02  FILLER                     PIC X(010) VALUE 'CUENTA : '.
045900     02  ENC2-CUENTA                PIC X(008).
046000     02  FILLER                     PIC X(010) VALUE
046100         '  FECHA :'.
046200     02  ENC2-FECHA                 PIC X(010).
046300     02  FILLER                     PIC X(094) VALUE SPACES.
046400
046500 01  WKS-ENCABEZADO-3.
046600     02  FILLER                     PIC X(008) VALUE 'AUD-ID  '.
046700     02  FILLER                     PIC X(001) VALUE SPACE.
046800     02  FILLER                     PIC X(030) VALUE
046900         'NOMBRE DE LA AUDIENCIA        '.
047000     02  FILLER                     PIC X(001) VALUE SPACE.
047100     02  FILLER                     PIC X(008) VALUE 'TIPO    '.
047200     02  FILLER                     PIC X(001) VALUE SPACE.
047300     02  FILLER                     PIC X(007) VALUE 'BUCKET '.
047400     02  FILLER                     PIC X(001) VALUE SPACE.
047500     02  FILLER                     PIC X(009) VALUE 'TENDENCIA'.
047600     02  FILLER                     PIC X(001) VALUE SPACE.
047700     02  FILLER                     PIC X(005) VALUE 'ACCIO'.
047800     02  FILLER                     PIC X(001) VALUE SPACE.
047900     02  FILLER                     PIC X(004) VALUE '%ESC'.
048000     02  FILLER                     PIC X(001) VALUE SPACE.
048100     02  FILLER                     PIC X(006) VALUE 'CONFIA'.
048200     02  FILLER                     PIC X(001) VALUE SPACE.
048300     02  FILLER                     PIC X(007) VALUE '   ROAS'.
048400     02  FILLER                     PIC X(001) VALUE SPACE.
048500     02  FILLER                     PIC X(007) VALUE 'N-ROAS '.
048600     02  FILLER                     PIC X(001) VALUE SPACE.
048700     02  FILLER                     PIC X(012) VALUE
048800         '   GASTO 7D '.
048900     02  FILLER                     PIC X(001) VALUE SPACE.
049000     02  FILLER                     PIC X(008) VALUE 'COMPUEST'.
049100     02  FILLER                     PIC X(010) VALUE SPACES.
049200
049300 01  WKS-LINEA-DETALLE.
049400     02  DET-AUD-ID                 PIC X(08).
049500     02  FILLER                     PIC X(01) VALUE SPACE.
049600     02  DET-NOMBRE                 PIC X(30).
049700     02  FILLER                     PIC X(01) VALUE SPACE.
049800     02  DET-TIPO                   PIC X(08).
049900     02  FILLER                     PIC X(01) VALUE SPACE.
050000     02  DET-BUCKET                 PIC X(07).
050100     02  FILLER                     PIC X(01) VALUE SPACE.
050200     02  DET-TENDENCIA              PIC X(09).
050300     02  FILLER                     PIC X(01) VALUE SPACE.
050400     02  DET-ACCION                 PIC X(05).
050500     02  FILLER                     PIC X(01) VALUE SPACE.
050600     02  DET-ESCALA                 PIC ZZ9.
050700     02  FILLER                     PIC X(01) VALUE SPACE.
050800     02  DET-CONFIANZA              PIC X(06).
050900     02  FILLER                     PIC X(01) VALUE SPACE.
051000     02  DET-ROAS                   PIC ZZZ9.99.
051100     02  FILLER                     PIC X(01) VALUE SPACE.
051200     02  DET-NORM-ROAS              PIC ZZZ9.99.
051300     02  FILLER                     PIC X(01) VALUE SPACE.
051400     02  DET-GASTO                  PIC ZZ,ZZZ,ZZ9.99.
051500     02  FILLER                     PIC X(01) VALUE SPACE.
051600     02  DET-COMPUESTO              PIC -ZZ9.9999.
051700     02  FILLER                     PIC X(010) VALUE SPACES.
051800
051900 01  WKS-LINEA-TOTALES-1.
052000     02  FILLER                     PIC X(030) VALUE
052100         'TOTAL AUDIENCIAS PROCESADAS : '.
052200     02  TOT-PROCESADAS             PIC ZZ,ZZ9.
052300     02  FILLER                     PIC X(020) VALUE
052400         '   OMITIDAS POR '.
052500     02  FILLER                     PIC X(010) VALUE 'RUIDO  : '.
052600     02  TOT-OMITIDAS               PIC ZZ,ZZ9.
052700     02  FILLER                     PIC X(058) VALUE SPACES.
052800
052900 01  WKS-LINEA-TOTALES-2.
053000     02  FILLER                     PIC X(017)
053100                                     VALUE 'ESCALA     :    '.
053200     02  TOT-N-ESCALA               PIC ZZ,ZZ9.
053300     02  FILLER                     PIC X(013) VALUE
053400                                     '   GASTO : '.
053500     02  TOT-G-ESCALA               PIC ZZZ,ZZZ,ZZ9.99.
053600     02  FILLER                     PIC X(079) VALUE SPACES.
053700
053800 01  WKS-LINEA-TOTALES-3.
053900     02  FILLER                     PIC X(017)
054000                                     VALUE 'MANTENER   :    '.
054100     02  TOT-N-MANTENER             PIC ZZ,ZZ9.
054200     02  FILLER                     PIC X(013) VALUE
054300                                     '   GASTO : '.
054400     02  TOT-G-MANTENER             PIC ZZZ,ZZZ,ZZ9.99.
054500     02  FILLER                     PIC X(079) VALUE SPACES.
054600
054700 01  WKS-LINEA-TOTALES-4.
054800     02  FILLER                     PIC X(017)
054900                                     VALUE 'PAUSA      :    '.
055000     02  TOT-N-PAUSA                PIC ZZ,ZZ9.
055100     02  FILLER                     PIC X(013) VALUE
055200                                     '   GASTO : '.
055300     02  TOT-G-PAUSA                PIC ZZZ,ZZZ,ZZ9.99.
055400     02  FILLER                     PIC X(079) VALUE SPACES.
055500
055600 01  WKS-LINEA-TOTALES-5.
055700     02  FILLER                     PIC X(017) VALUE
055800         'GASTO TOTAL 7D  :'.
055900     02  FILLER                     PIC X(001) VALUE SPACE.
056000     02  TOT-G-TOTAL                PIC ZZZ,ZZZ,ZZ9.99.
056100     02  FILLER                     PIC X(096) VALUE SPACES.
056200
056300******************************************************************
056400*                     PROCEDURE DIVISION                        *
056500******************************************************************
056600 PROCEDURE DIVISION.
056700******************************************************************
056800*               S E C C I O N    P R I N C I P A L
056900******************************************************************
057000 000-MAIN SECTION.
057100     PERFORM ABRE-ARCHIVOS
057200     PERFORM OBTIENE-FECHA-PROCESO
057300     PERFORM CARGA-TABLA-AUDIENCIAS  UNTIL FIN-AUDMAST
057400     PERFORM CARGA-TABLA-SNAPSHOTS   UNTIL FIN-SNPSHOT
057500     PERFORM CARGA-TABLA-HISTORICO   UNTIL FIN-SCLHIST
057600     PERFORM CALCULA-BENCHMARKS
057700     PERFORM IMPRIME-ENCABEZADO
057800     PERFORM PROCESA-AUDIENCIAS
057900             VARYING WKS-IX-AUD FROM 1 BY 1
058000             UNTIL WKS-IX-AUD > WKS-TOTAL-AUDIENCIAS
058100     PERFORM IMPRIME-TOTALES
058200     PERFORM CIERRA-ARCHIVOS
058300     STOP RUN.
058400 000-MAIN-E. EXIT.
058500
058600******************************************************************
058700*   10/03/1994 MASI - APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA   *
058800******************************************************************
058900 ABRE-ARCHIVOS SECTION.
058910     MOVE 'MDAU1B01' TO PROGRAMA
058920     OPEN INPUT  AUDMAST SNPSHOT SCLHIST
058930          OUTPUT RECFILE LOGFILE RPTFILE
058940     IF FS-AUDMAST NOT EQUAL 0 AND 97
058950        MOVE 'OPEN'     TO ACCION
058960        MOVE SPACES     TO LLAVE
058970        MOVE 'AUDMAST'  TO ARCHIVO
058980        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
058990                              FS-AUDMAST, FSE-AUDMAST
059000        PERFORM CIERRA-ARCHIVOS
059010        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO AUDMAST<<<"
059020                UPON CONSOLE
059030        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
059040                UPON CONSOLE
059050        STOP RUN
059060     END-IF
059100
059200     IF FS-SNPSHOT NOT EQUAL 0 AND 97
059300        MOVE 'OPEN'     TO ACCION
059400        MOVE SPACES     TO LLAVE
059500        MOVE 'SNPSHOT'  TO ARCHIVO
059600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
059700                              FS-SNPSHOT, FSE-SNPSHOT
059800        PERFORM CIERRA-ARCHIVOS
059900        MOVE  91        TO RETURN-CODE
060000        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO SNPSHOT<<<"
060010                UPON CONSOLE
060020        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
060030                UPON CONSOLE
060040        STOP RUN
060100     END-IF
060200
060300     IF FS-SCLHIST NOT EQUAL 0 AND 97
060400        MOVE 'OPEN'     TO ACCION
060410        MOVE SPACES     TO LLAVE
060420        MOVE 'SCLHIST'  TO ARCHIVO
060430        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
060440                              FS-SCLHIST, FSE-SCLHIST
060450        PERFORM CIERRA-ARCHIVOS
060460        MOVE  91        TO RETURN-CODE
060470        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO SCLHIST<<<"
060480                UPON CONSOLE
060490        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
060500                UPON CONSOLE
060600        STOP RUN
060700     END-IF
060800
060900     IF FS-RECFILE NOT EQUAL 0
061000        MOVE 'OPEN'     TO ACCION
061010        MOVE SPACES     TO LLAVE
061020        MOVE 'RECFILE'  TO ARCHIVO
061030        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
061040                              FS-RECFILE, FSE-RECFILE
061050        PERFORM CIERRA-ARCHIVOS
061060        MOVE  91        TO RETURN-CODE
061070        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO RECFILE<<<"
061080                UPON CONSOLE
061090        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
061100                UPON CONSOLE
061200        STOP RUN
061300     END-IF
061400
061500     IF FS-LOGFILE NOT EQUAL 0
061600        MOVE 'OPEN'     TO ACCION
061610        MOVE SPACES     TO LLAVE
061620        MOVE 'LOGFILE'  TO ARCHIVO
061630        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
061640                              FS-LOGFILE, FSE-LOGFILE
061650        PERFORM CIERRA-ARCHIVOS
061660        MOVE  91        TO RETURN-CODE
061670        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO LOGFILE<<<"
061680                UPON CONSOLE
061690        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
061700                UPON CONSOLE
061750        STOP RUN
061800     END-IF
061900
062000     IF FS-RPTFILE NOT EQUAL 0
062100        MOVE 'OPEN'     TO ACCION
062110        MOVE SPACES     TO LLAVE
062120        MOVE 'RPTFILE'  TO ARCHIVO
062130        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
062140                              FS-RPTFILE, FSE-RPTFILE
062150        PERFORM CIERRA-ARCHIVOS
062160        MOVE  91        TO RETURN-CODE
062170        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO RPTFILE<<<"
062180                UPON CONSOLE
062190        DISPLAY "       >>> VERIFICAR DETALLES EN SPOOL <<<"
062200                UPON CONSOLE
062300        STOP RUN
062400     END-IF.
062500 ABRE-ARCHIVOS-E. EXIT.
062600
062700******************************************************************
062800*   15/01/1999 PCAS - FECHA DE PROCESO CON SIGLO EXPANDIDO       *
062900******************************************************************
063000 OBTIENE-FECHA-PROCESO SECTION.
063100     ACCEPT WKS-FECHA-CORTA FROM DATE
063200     IF WKS-FC-ANIO < 50
063300        MOVE 20 TO WKS-FP-SIGLO-ANIO (1:2)
063400     ELSE
063500        MOVE 19 TO WKS-FP-SIGLO-ANIO (1:2)
063600     END-IF
063700     MOVE WKS-FC-ANIO TO WKS-FP-SIGLO-ANIO (3:2)
063800     MOVE WKS-FC-MES  TO WKS-FP-MES
063900     MOVE WKS-FC-DIA  TO WKS-FP-DIA.
064000 OBTIENE-FECHA-PROCESO-E. EXIT.
064100
064200******************************************************************
064300*          CARGA DE LA TABLA DE AUDIENCIAS DE LA CUENTA          *
064400******************************************************************
064500 CARGA-TABLA-AUDIENCIAS SECTION.
064600     PERFORM LEE-AUDMAST
064700     IF NOT FIN-AUDMAST
064800        ADD 1 TO WKS-TOTAL-AUDIENCIAS
064900        SET WKS-IX-AUD TO WKS-TOTAL-AUDIENCIAS
065000        MOVE AUD-ID         TO TA-ID (WKS-IX-AUD)
065100        MOVE AUD-ACCOUNT-ID TO TA-ACCOUNT-ID (WKS-IX-AUD)
065200        MOVE AUD-NAME       TO TA-NAME (WKS-IX-AUD)
065300        MOVE AUD-TYPE       TO TA-TYPE (WKS-IX-AUD)
065400        MOVE AUD-AGE-DAYS   TO TA-AGE-DAYS (WKS-IX-AUD)
065500        MOVE AUD-BUDGET     TO TA-BUDGET (WKS-IX-AUD)
065600     END-IF.
065700 CARGA-TABLA-AUDIENCIAS-E. EXIT.
065800
065900 LEE-AUDMAST SECTION.
066000     READ AUDMAST
066100         AT END
066200            SET FIN-AUDMAST TO TRUE
066300     END-READ
066400     IF NOT FIN-AUDMAST
066500        IF FS-AUDMAST NOT = '00'
066600           DISPLAY 'RECOAUD1 - ERROR LECTURA AUDMAST ' FS-AUDMAST
066700           SET FIN-AUDMAST TO TRUE
066800        END-IF
066900     END-IF.
067000 LEE-AUDMAST-E. EXIT.
067100
067200******************************************************************
067300*          CARGA DE LA TABLA DE SNAPSHOTS DE LA CUENTA           *
067400******************************************************************
067500 CARGA-TABLA-SNAPSHOTS SECTION.
067600     PERFORM LEE-SNPSHOT
067700     IF NOT FIN-SNPSHOT
067800        ADD 1 TO WKS-TOTAL-SNAPSHOTS
067900        SET WKS-IX-SNP TO WKS-TOTAL-SNAPSHOTS
068000        MOVE SNP-AUD-ID      TO TS-AUD-ID (WKS-IX-SNP)
068100        MOVE SNP-DATE        TO TS-DATE (WKS-IX-SNP)
068200        MOVE SNP-WINDOW-DAYS TO TS-WINDOW-DAYS (WKS-IX-SNP)
068300        MOVE SNP-SPEND       TO TS-SPEND (WKS-IX-SNP)
068400        MOVE SNP-PURCHASES   TO TS-PURCHASES (WKS-IX-SNP)
068500        MOVE SNP-ROAS        TO TS-ROAS (WKS-IX-SNP)
068600        MOVE SNP-CPA         TO TS-CPA (WKS-IX-SNP)
068700        MOVE SNP-CVR         TO TS-CVR (WKS-IX-SNP)
068800     END-IF.
068900 CARGA-TABLA-SNAPSHOTS-E. EXIT.
069000
069100 LEE-SNPSHOT SECTION.
069200     READ SNPSHOT
069300         AT END
069400            SET FIN-SNPSHOT TO TRUE
069500     END-READ
069600     IF NOT FIN-SNPSHOT
069700        IF FS-SNPSHOT NOT = '00'
069800           DISPLAY 'RECOAUD1 - ERROR LECTURA SNPSHOT ' FS-SNPSHOT
069900           SET FIN-SNPSHOT TO TRUE
070000        END-IF
070100     END-IF.
070200 LEE-SNPSHOT-E. EXIT.
070300
070400******************************************************************
070500*   18/06/1995 RXOL - CARGA DE LA TABLA DE HISTORICO DE ESCALA   *
070600******************************************************************
070700 CARGA-TABLA-HISTORICO SECTION.
070800     PERFORM LEE-SCLHIST
070900     IF NOT FIN-SCLHIST
071000        ADD 1 TO WKS-TOTAL-HISTORICO
071100        SET WKS-IX-HST TO WKS-TOTAL-HISTORICO
071200        MOVE HST-AUD-ID            TO TH-AUD-ID (WKS-IX-HST)
071300        MOVE HST-HOURS-SINCE-SCALE TO TH-HORAS (WKS-IX-HST)
071400     END-IF.
071500 CARGA-TABLA-HISTORICO-E. EXIT.
071600
071700 LEE-SCLHIST SECTION.
071800     READ SCLHIST
071900         AT END
072000            SET FIN-SCLHIST TO TRUE
072100     END-READ
072200     IF NOT FIN-SCLHIST
072300        IF FS-SCLHIST NOT = '00'
072400           DISPLAY 'RECOAUD1 - ERROR LECTURA SCLHIST ' FS-SCLHIST
072500           SET FIN-SCLHIST TO TRUE
072600        END-IF
072700     END-IF.
072800 LEE-SCLHIST-E. EXIT.
072900
073000******************************************************************
073100*   19/02/1995 RXOL - CONSTRUCTOR DE BENCHMARKS DE LA CUENTA     *
073200*   RECORRE CADA AUDIENCIA, TOMA SU SNAPSHOT DE 7 DIAS MAS       *
073300*   RECIENTE Y ACUMULA LOS PROMEDIOS Y MEDIANAS DE LA CUENTA     *
073400******************************************************************
073500 CALCULA-BENCHMARKS SECTION.
073600     PERFORM ACUMULA-BENCHMARK-AUDIENCIA
073700             VARYING WKS-IX-AUD FROM 1 BY 1
073800             UNTIL WKS-IX-AUD > WKS-TOTAL-AUDIENCIAS
073900
074000     IF WKS-CONTADOR-ROAS > 0
074100        COMPUTE WKS-PROMEDIO-ROAS ROUNDED =
074200                WKS-ACUM-ROAS / WKS-CONTADOR-ROAS
074300     ELSE
074400        MOVE 1.0000 TO WKS-PROMEDIO-ROAS
074500     END-IF
074600
074700     IF WKS-CONTADOR-CVR > 0
074800        COMPUTE WKS-PROMEDIO-CVR ROUNDED =
074900                WKS-ACUM-CVR / WKS-CONTADOR-CVR
075000     ELSE
075100        MOVE 0.010000 TO WKS-PROMEDIO-CVR
075200     END-IF
075300
075400     PERFORM CALCULA-MEDIANA-GASTO
075500     PERFORM CALCULA-MEDIANA-COMPRAS.
075600 CALCULA-BENCHMARKS-E. EXIT.
075700
075800 ACUMULA-BENCHMARK-AUDIENCIA SECTION.
075900     MOVE TA-ID (WKS-IX-AUD) TO WKS-AC-ID
076000     PERFORM BUSCA-SNAPSHOT-7D
076100     IF WKS-S7-SI
076200        ADD 1 TO WKS-CONTADOR-COMPRAS
076300        SET WKS-IX-COM TO WKS-CONTADOR-COMPRAS
076400        MOVE WKS-S7-PURCHASES TO WKS-COMPRA-ORD (WKS-IX-COM)
076500
076600        IF WKS-S7-SPEND >= WKS-GASTO-MINIMO
076700           IF WKS-S7-ROAS > 0
076800              ADD WKS-S7-ROAS TO WKS-ACUM-ROAS
076900              ADD 1 TO WKS-CONTADOR-ROAS
077000           END-IF
077100           ADD 1 TO WKS-CONTADOR-GASTOS
077200           SET WKS-IX-GAS TO WKS-CONTADOR-GASTOS
077300           MOVE WKS-S7-SPEND TO WKS-GASTO-ORD (WKS-IX-GAS)
077400           IF WKS-S7-CVR > 0
077500              ADD WKS-S7-CVR TO WKS-ACUM-CVR
077600              ADD 1 TO WKS-CONTADOR-CVR
077700           END-IF
077800        END-IF
077900     END-IF.
078000 ACUMULA-BENCHMARK-AUDIENCIA-E. EXIT.
078100
078200******************************************************************
078300*   BUSCA EL SNAPSHOT DE VENTANA 7 DIAS MAS RECIENTE PARA LA     *
078400*   AUDIENCIA COLOCADA EN WKS-AC-ID                              *
078500******************************************************************
078600 BUSCA-SNAPSHOT-7D SECTION.
078700     MOVE 'N' TO WKS-S7-ENCONTRADO
078800     MOVE ZEROES TO WKS-S7-FECHA
078900     PERFORM EXAMINA-SNAPSHOT-7D
079000             VARYING WKS-IX-SNP FROM 1 BY 1
079100             UNTIL WKS-IX-SNP > WKS-TOTAL-SNAPSHOTS.
079200 BUSCA-SNAPSHOT-7D-E. EXIT.
079300
079400 EXAMINA-SNAPSHOT-7D SECTION.
079500     IF TS-AUD-ID (WKS-IX-SNP) = WKS-AC-ID
079600        AND TS-WINDOW-DAYS (WKS-IX-SNP) = 07
079700        AND TS-DATE (WKS-IX-SNP) > WKS-S7-FECHA
079800           SET WKS-S7-SI       TO TRUE
079900           MOVE TS-DATE (WKS-IX-SNP)      TO WKS-S7-FECHA
080000           MOVE TS-SPEND (WKS-IX-SNP)     TO WKS-S7-SPEND
080100           MOVE TS-PURCHASES (WKS-IX-SNP) TO WKS-S7-PURCHASES
080200           MOVE TS-ROAS (WKS-IX-SNP)      TO WKS-S7-ROAS
080300           MOVE TS-CPA (WKS-IX-SNP)       TO WKS-S7-CPA
080400           MOVE TS-CVR (WKS-IX-SNP)       TO WKS-S7-CVR
080500     END-IF.
080600 EXAMINA-SNAPSHOT-7D-E. EXIT.
080700
080800******************************************************************
080900*   MEDIANA DE GASTO (ORDENAMIENTO POR INTERCAMBIO - BURBUJA)    *
081000******************************************************************
081100 CALCULA-MEDIANA-GASTO SECTION.
081200     IF WKS-CONTADOR-GASTOS = 0
081300        MOVE WKS-GASTO-MINIMO TO WKS-MEDIANA-GASTO
081400     ELSE
081500        PERFORM ORDENA-TABLA-GASTOS
081600        DIVIDE WKS-CONTADOR-GASTOS BY 2
081700               GIVING WKS-RESIDUO-COCIENTE
081800               REMAINDER WKS-RESIDUO-PAR
081900        IF WKS-RESIDUO-PAR = 1
082000           COMPUTE WKS-IX-GAS =
082100                   (WKS-CONTADOR-GASTOS / 2) + 1
082200           MOVE WKS-GASTO-ORD (WKS-IX-GAS) TO WKS-MEDIANA-GASTO
082300        ELSE
082400           COMPUTE WKS-IX-GAS = WKS-CONTADOR-GASTOS / 2
082500           COMPUTE WKS-MEDIANA-GASTO ROUNDED =
082600              (WKS-GASTO-ORD (WKS-IX-GAS) +
082700               WKS-GASTO-ORD (WKS-IX-GAS + 1)) / 2
082800        END-IF
082900     END-IF.
083000 CALCULA-MEDIANA-GASTO-E. EXIT.
083100
083200 ORDENA-TABLA-GASTOS SECTION.
083300     PERFORM RECORRE-PASADA-GASTOS
083400             VARYING WKS-IX-GAS FROM 1 BY 1
083500             UNTIL WKS-IX-GAS > WKS-CONTADOR-GASTOS.
083600 ORDENA-TABLA-GASTOS-E. EXIT.
083700
083800 RECORRE-PASADA-GASTOS SECTION.
083900     PERFORM COMPARA-INTERCAMBIA-GASTOS
084000             VARYING WKS-IX-COM FROM 1 BY 1
084100             UNTIL WKS-IX-COM > WKS-CONTADOR-GASTOS - 1.
084200 RECORRE-PASADA-GASTOS-E. EXIT.
084300
084400 COMPARA-INTERCAMBIA-GASTOS SECTION.
084500     IF WKS-GASTO-ORD (WKS-IX-COM) >
084600        WKS-GASTO-ORD (WKS-IX-COM + 1)
084700           MOVE WKS-GASTO-ORD (WKS-IX-COM) TO WKS-N-SPEND-2D
084800           MOVE WKS-GASTO-ORD (WKS-IX-COM + 1)
084900                TO WKS-GASTO-ORD (WKS-IX-COM)
085000           MOVE WKS-N-SPEND-2D
085100                TO WKS-GASTO-ORD (WKS-IX-COM + 1)
085200     END-IF.
085300 COMPARA-INTERCAMBIA-GASTOS-E. EXIT.
085400
085500******************************************************************
085600*  27/02/2003 JGAL - MEDIANA DE COMPRAS (MISMO METODO DE BURBUJA)*
085700******************************************************************
085800 CALCULA-MEDIANA-COMPRAS SECTION.
085900     IF WKS-CONTADOR-COMPRAS = 0
086000        MOVE 1 TO WKS-MEDIANA-COMPRAS
086100     ELSE
086200        PERFORM ORDENA-TABLA-COMPRAS
086300        DIVIDE WKS-CONTADOR-COMPRAS BY 2
086400               GIVING WKS-RESIDUO-COCIENTE
086500               REMAINDER WKS-RESIDUO-PAR
086600        IF WKS-RESIDUO-PAR = 1
086700           COMPUTE WKS-IX-COM =
086800                   (WKS-CONTADOR-COMPRAS / 2) + 1
086900           MOVE WKS-COMPRA-ORD (WKS-IX-COM)
087000                TO WKS-MEDIANA-COMPRAS
087100        ELSE
087200           COMPUTE WKS-IX-COM = WKS-CONTADOR-COMPRAS / 2
087300           COMPUTE WKS-MEDIANA-COMPRAS ROUNDED =
087400              (WKS-COMPRA-ORD (WKS-IX-COM) +
087500               WKS-COMPRA-ORD (WKS-IX-COM + 1)) / 2
087600        END-IF
087700     END-IF.
087800 CALCULA-MEDIANA-COMPRAS-E. EXIT.
087900
088000 ORDENA-TABLA-COMPRAS SECTION.
088100     PERFORM RECORRE-PASADA-COMPRAS
088200             VARYING WKS-IX-COM FROM 1 BY 1
088300             UNTIL WKS-IX-COM > WKS-CONTADOR-COMPRAS.
088400 ORDENA-TABLA-COMPRAS-E. EXIT.
088500
088600 RECORRE-PASADA-COMPRAS SECTION.
088700     PERFORM COMPARA-INTERCAMBIA-COMPRAS
088800             VARYING WKS-IX-GAS FROM 1 BY 1
088900             UNTIL WKS-IX-GAS > WKS-CONTADOR-COMPRAS - 1.
089000 RECORRE-PASADA-COMPRAS-E. EXIT.
089100
089200 COMPARA-INTERCAMBIA-COMPRAS SECTION.
089300     IF WKS-COMPRA-ORD (WKS-IX-GAS) >
089400        WKS-COMPRA-ORD (WKS-IX-GAS + 1)
089500           MOVE WKS-COMPRA-ORD (WKS-IX-GAS) TO WKS-N-PURCH
089600           MOVE WKS-COMPRA-ORD (WKS-IX-GAS + 1)
089700                TO WKS-COMPRA-ORD (WKS-IX-GAS)
089800           MOVE WKS-N-PURCH
089900                TO WKS-COMPRA-ORD (WKS-IX-GAS + 1)
090000     END-IF.
090100 COMPARA-INTERCAMBIA-COMPRAS-E. EXIT.
090200
090300******************************************************************
090400*          PROCESA CADA AUDIENCIA DE LA TABLA EN MEMORIA         *
090500******************************************************************
090600 PROCESA-AUDIENCIAS SECTION.
090700     MOVE TA-ID (WKS-IX-AUD)         TO WKS-AC-ID
090800     MOVE TA-ACCOUNT-ID (WKS-IX-AUD) TO WKS-AC-ACCOUNT-ID
090900     MOVE TA-NAME (WKS-IX-AUD)       TO WKS-AC-NAME
091000     MOVE TA-TYPE (WKS-IX-AUD)       TO WKS-AC-TYPE
091100     MOVE TA-AGE-DAYS (WKS-IX-AUD)   TO WKS-AC-AGE-DAYS
091200     MOVE TA-BUDGET (WKS-IX-AUD)     TO WKS-AC-BUDGET
091300
091400     PERFORM BUSCA-SNAPSHOT-7D
091500     PERFORM APLICA-FILTRO-RUIDO
091600
091700     IF WKS-ACCION-FINAL = 'OMITE'
091800        ADD 1 TO WKS-TOTAL-OMITIDAS
091900     ELSE
092000        ADD 1 TO WKS-TOTAL-PROCESADAS
092100        PERFORM CALCULA-METRICAS
092200        PERFORM BUSCA-SNAPSHOTS-DIARIOS
092300        PERFORM CALCULA-SERIE-TIEMPO
092400        PERFORM CLASIFICA-DESEMPENO
092500        PERFORM CLASIFICA-TENDENCIA
092600        PERFORM DETERMINA-ACCION
092700        PERFORM GENERA-CONFIANZA
092800        PERFORM GENERA-RAZONES
092900        PERFORM GENERA-RIESGOS
093000        PERFORM ESCRIBE-RECOMENDACION
093100        PERFORM ESCRIBE-BITACORA
093200        PERFORM IMPRIME-DETALLE
093300        PERFORM ACUMULA-TOTALES-REPORTE
093400     END-IF.
093500 PROCESA-AUDIENCIAS-E. EXIT.
093600
093700******************************************************************
093800*   22/07/1994 MASI - FILTRO DE RUIDO ESTADISTICO                *
093900******************************************************************
094000 APLICA-FILTRO-RUIDO SECTION.
094100     MOVE SPACES TO WKS-ACCION-FINAL
094200     IF NOT WKS-S7-SI
094300        MOVE 'OMITE' TO WKS-ACCION-FINAL
094400     ELSE
094500        IF WKS-S7-SPEND < WKS-GASTO-MINIMO
094600           MOVE 'OMITE' TO WKS-ACCION-FINAL
094700        ELSE
094800           IF WKS-S7-PURCHASES < WKS-COMPRAS-MINIMO
094900              MOVE 'OMITE' TO WKS-ACCION-FINAL
095000           ELSE
095100              IF WKS-AC-AGE-DAYS < WKS-EDAD-MINIMA
095200                 AND WKS-AC-AGE-DAYS NOT = 9999
095300                    MOVE 'OMITE' TO WKS-ACCION-FINAL
095400              END-IF
095500           END-IF
095600        END-IF
095700     END-IF.
095800 APLICA-FILTRO-RUIDO-E. EXIT.
095900
096000******************************************************************
096100*          NORMALIZADOR DE METRICAS CONTRA LA CUENTA             *
096200******************************************************************
096300 CALCULA-METRICAS SECTION.
096400     IF WKS-S7-ROAS > 0 AND WKS-PROMEDIO-ROAS > 0
096500        COMPUTE WKS-NORM-ROAS ROUNDED =
096600                WKS-S7-ROAS / WKS-PROMEDIO-ROAS
096700     ELSE
096800        MOVE 0 TO WKS-NORM-ROAS
096900     END-IF
097000
097100     IF WKS-MEDIANA-GASTO > 0
097200        COMPUTE WKS-NORM-GASTO ROUNDED =
097300                WKS-S7-SPEND / WKS-MEDIANA-GASTO
097400     ELSE
097500        MOVE 0 TO WKS-NORM-GASTO
097600     END-IF
097700
097800     IF WKS-S7-CVR > 0 AND WKS-PROMEDIO-CVR > 0
097900        COMPUTE WKS-NORM-CVR ROUNDED =
098000                WKS-S7-CVR / WKS-PROMEDIO-CVR
098100     ELSE
098200        MOVE 0 TO WKS-NORM-CVR
098300     END-IF
098400
098500     IF WKS-MEDIANA-COMPRAS > 0
098600        COMPUTE WKS-VOLUMEN-COMPRAS ROUNDED =
098700                WKS-S7-PURCHASES / WKS-MEDIANA-COMPRAS
098800        IF WKS-VOLUMEN-COMPRAS > WKS-TOPE-VOLUMEN
098900           MOVE WKS-TOPE-VOLUMEN TO WKS-VOLUMEN-COMPRAS
099000        END-IF
099100     ELSE
099200        MOVE 0 TO WKS-VOLUMEN-COMPRAS
099300     END-IF
099400
099500*    01/12/2008 JGAL - PESOS AJUSTADOS POR INSTRUCCION DE NEGOCIO
099600     COMPUTE WKS-COMPUESTO ROUNDED =
099700             (WKS-NORM-ROAS * WKS-PESO-ROAS) +
099800             (WKS-NORM-GASTO * WKS-PESO-GASTO) +
099900             (WKS-NORM-CVR * WKS-PESO-CVR) +
100000             (WKS-VOLUMEN-COMPRAS * WKS-PESO-VOLUMEN).
100100 CALCULA-METRICAS-E. EXIT.
100200
100300******************************************************************
100400*   27/02/2003 JGAL - RECOLECTA LOS ULTIMOS 14 SNAPSHOTS DIARIOS *
100500******************************************************************
100600 BUSCA-SNAPSHOTS-DIARIOS SECTION.
100700     MOVE 0 TO WKS-SERIE-N
100800     MOVE 0 TO WKS-SERIE-TOTAL-CRUDO
100900     PERFORM CUENTA-SNAPSHOTS-DIARIOS
101000             VARYING WKS-IX-SNP FROM 1 BY 1
101100             UNTIL WKS-IX-SNP > WKS-TOTAL-SNAPSHOTS
101200
101300     IF WKS-SERIE-TOTAL-CRUDO > 14
101400        COMPUTE WKS-SERIE-INICIO = WKS-SERIE-TOTAL-CRUDO - 13
101500     ELSE
101600        MOVE 1 TO WKS-SERIE-INICIO
101700     END-IF
101800
101900     MOVE 0 TO WKS-SERIE-TOTAL-CRUDO
102000     PERFORM COPIA-SNAPSHOTS-DIARIOS
102100             VARYING WKS-IX-SNP FROM 1 BY 1
102200             UNTIL WKS-IX-SNP > WKS-TOTAL-SNAPSHOTS.
102300 BUSCA-SNAPSHOTS-DIARIOS-E. EXIT.
102400
102500 CUENTA-SNAPSHOTS-DIARIOS SECTION.
102600     IF TS-AUD-ID (WKS-IX-SNP) = WKS-AC-ID
102700        AND TS-WINDOW-DAYS (WKS-IX-SNP) = 01
102800           ADD 1 TO WKS-SERIE-TOTAL-CRUDO
102900     END-IF.
103000 CUENTA-SNAPSHOTS-DIARIOS-E. EXIT.
103100
103200 COPIA-SNAPSHOTS-DIARIOS SECTION.
103300     IF TS-AUD-ID (WKS-IX-SNP) = WKS-AC-ID
103400        AND TS-WINDOW-DAYS (WKS-IX-SNP) = 01
103500           ADD 1 TO WKS-SERIE-TOTAL-CRUDO
103600           IF WKS-SERIE-TOTAL-CRUDO >= WKS-SERIE-INICIO
103700              AND WKS-SERIE-N < 14
103800                 ADD 1 TO WKS-SERIE-N
103900                 SET WKS-IX-SER TO WKS-SERIE-N
104000                 MOVE TS-ROAS (WKS-IX-SNP)
104100                      TO SER-ROAS (WKS-IX-SER)
104200                 MOVE TS-CPA (WKS-IX-SNP)
104300                      TO SER-CPA (WKS-IX-SER)
104400                 MOVE TS-SPEND (WKS-IX-SNP)
104500                      TO SER-SPEND (WKS-IX-SER)
104600           END-IF
104700     END-IF.
104800 COPIA-SNAPSHOTS-DIARIOS-E. EXIT.
104900
105000******************************************************************
105100*   04/11/1994 MASI - ANALIZADOR DE SERIE DE TIEMPO (14 DIAS)    *
105200******************************************************************
105300 CALCULA-SERIE-TIEMPO SECTION.
105400     IF WKS-SERIE-N < 2
105500        MOVE 0 TO WKS-PENDIENTE-ROAS
105600        MOVE 0 TO WKS-VOLATILIDAD-CPA
105700        MOVE 1.0000 TO WKS-ACELERACION-GASTO
105800        MOVE 0 TO WKS-CAMBIO-DIA-ROAS
105900     ELSE
106000        PERFORM CALCULA-PENDIENTE-ROAS
106100        PERFORM CALCULA-VOLATILIDAD-CPA
106200        PERFORM CALCULA-ACELERACION-GASTO
106300        PERFORM CALCULA-CAMBIO-DIA-ROAS
106400     END-IF.
106500 CALCULA-SERIE-TIEMPO-E. EXIT.
106600
106700******************************************************************
106800*   REGRESION LINEAL SIMPLE DE ROAS SOBRE EL INDICE DE DIA       *
106900******************************************************************
107000 CALCULA-PENDIENTE-ROAS SECTION.
107100     COMPUTE WKS-CP-MEDIA-X ROUNDED =
107200             (WKS-SERIE-N - 1) / 2
107300     MOVE 0 TO WKS-CP-SUMA-Y
107400     PERFORM SUMA-Y-PENDIENTE
107500             VARYING WKS-IX-SER FROM 1 BY 1
107600             UNTIL WKS-IX-SER > WKS-SERIE-N
107700     COMPUTE WKS-CP-MEDIA-Y ROUNDED =
107800             WKS-CP-SUMA-Y / WKS-SERIE-N
107900
108000     MOVE 0 TO WKS-CP-NUMERADOR
108100     MOVE 0 TO WKS-CP-DENOMINADOR
108200     PERFORM ACUMULA-PENDIENTE
108300             VARYING WKS-IX-SER FROM 1 BY 1
108400             UNTIL WKS-IX-SER > WKS-SERIE-N
108500
108600     IF WKS-CP-DENOMINADOR = 0
108700        MOVE 0 TO WKS-PENDIENTE-ROAS
108800     ELSE
108900        COMPUTE WKS-PENDIENTE-ROAS ROUNDED =
109000                WKS-CP-NUMERADOR / WKS-CP-DENOMINADOR
109100     END-IF.
109200 CALCULA-PENDIENTE-ROAS-E. EXIT.
109300
109400 SUMA-Y-PENDIENTE SECTION.
109500     ADD SER-ROAS (WKS-IX-SER) TO WKS-CP-SUMA-Y.
109600 SUMA-Y-PENDIENTE-E. EXIT.
109700
109800 ACUMULA-PENDIENTE SECTION.
109900     COMPUTE WKS-CP-DIF-X = (WKS-IX-SER - 1) - WKS-CP-MEDIA-X
110000     COMPUTE WKS-CP-DIF-Y = SER-ROAS (WKS-IX-SER) - WKS-CP-MEDIA-Y
110100     COMPUTE WKS-CP-NUMERADOR =
110200             WKS-CP-NUMERADOR + (WKS-CP-DIF-X * WKS-CP-DIF-Y)
110300     COMPUTE WKS-CP-DENOMINADOR =
110400             WKS-CP-DENOMINADOR + (WKS-CP-DIF-X * WKS-CP-DIF-X).
110500 ACUMULA-PENDIENTE-E. EXIT.
110600
110700******************************************************************
110800*   18/05/2001 RXOL - VOLATILIDAD DE CPA (DESVIACION / MEDIA)    *
110900******************************************************************
111000 CALCULA-VOLATILIDAD-CPA SECTION.
111100     MOVE 0 TO WKS-CV-N
111200     MOVE 0 TO WKS-CV-SUMA
111300     PERFORM CUENTA-CPA-VALIDOS
111400             VARYING WKS-IX-SER FROM 1 BY 1
111500             UNTIL WKS-IX-SER > WKS-SERIE-N
111600
111700     IF WKS-CV-N < 2
111800        MOVE 0 TO WKS-VOLATILIDAD-CPA
111900     ELSE
112000        COMPUTE WKS-CV-MEDIA ROUNDED = WKS-CV-SUMA / WKS-CV-N
112100        MOVE 0 TO WKS-CV-SUMA-CUAD-DIF
112200        PERFORM ACUMULA-VARIANZA-CPA
112300                VARYING WKS-IX-SER FROM 1 BY 1
112400                UNTIL WKS-IX-SER > WKS-SERIE-N
112500        COMPUTE WKS-CV-VARIANZA ROUNDED =
112600                WKS-CV-SUMA-CUAD-DIF / (WKS-CV-N - 1)
112700        MOVE WKS-CV-VARIANZA TO WKS-RZ-VALOR
112800        PERFORM CALCULA-RAIZ-CUADRADA
112900        MOVE WKS-RZ-ESTIMADO TO WKS-CV-DESVIACION
113000        IF WKS-CV-MEDIA > 0
113100           COMPUTE WKS-VOLATILIDAD-CPA ROUNDED =
113200                   WKS-CV-DESVIACION / WKS-CV-MEDIA
113300        ELSE
113400           MOVE 0 TO WKS-VOLATILIDAD-CPA
113500        END-IF
113600     END-IF.
113700 CALCULA-VOLATILIDAD-CPA-E. EXIT.
113800
113900 CUENTA-CPA-VALIDOS SECTION.
114000     IF SER-CPA (WKS-IX-SER) > 0
114100        ADD SER-CPA (WKS-IX-SER) TO WKS-CV-SUMA
114200        ADD 1 TO WKS-CV-N
114300     END-IF.
114400 CUENTA-CPA-VALIDOS-E. EXIT.
114500
114600 ACUMULA-VARIANZA-CPA SECTION.
114700     IF SER-CPA (WKS-IX-SER) > 0
114800        COMPUTE WKS-CV-DIFERENCIA =
114900                SER-CPA (WKS-IX-SER) - WKS-CV-MEDIA
115000        COMPUTE WKS-CV-SUMA-CUAD-DIF =
115100                WKS-CV-SUMA-CUAD-DIF +
115200                (WKS-CV-DIFERENCIA * WKS-CV-DIFERENCIA)
115300     END-IF.
115400 ACUMULA-VARIANZA-CPA-E. EXIT.
115500
115600******************************************************************
115700*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (SIN USAR      *
115800*   VERBOS INTRINSECOS DE PUNTO FLOTANTE)                        *
115900******************************************************************
116000 CALCULA-RAIZ-CUADRADA SECTION.
116100     IF WKS-RZ-VALOR <= 0
116200        MOVE 0 TO WKS-RZ-ESTIMADO
116300     ELSE
116400        MOVE WKS-RZ-VALOR TO WKS-RZ-ESTIMADO
116500        MOVE 0 TO WKS-RZ-ITERACION
116600        PERFORM ITERA-RAIZ-CUADRADA
116700                VARYING WKS-RZ-ITERACION FROM 1 BY 1
116800                UNTIL WKS-RZ-ITERACION > 20
116900     END-IF.
117000 CALCULA-RAIZ-CUADRADA-E. EXIT.
117100
117200 ITERA-RAIZ-CUADRADA SECTION.
117300     MOVE WKS-RZ-ESTIMADO TO WKS-RZ-ANTERIOR
117400     COMPUTE WKS-RZ-ESTIMADO ROUNDED =
117500             (WKS-RZ-ESTIMADO +
117600              (WKS-RZ-VALOR / WKS-RZ-ESTIMADO)) / 2.
117700 ITERA-RAIZ-CUADRADA-E. EXIT.
117800
117900******************************************************************
118000*   30/08/1996 PCAS - ACELERACION DE GASTO (PROMEDIO 3D / 7D)    *
118100******************************************************************
118200 CALCULA-ACELERACION-GASTO SECTION.
118300     IF WKS-SERIE-N >= 3
118400        MOVE 3 TO WKS-CA-DIAS-3
118500     ELSE
118600        MOVE WKS-SERIE-N TO WKS-CA-DIAS-3
118700     END-IF
118800
118900     IF WKS-SERIE-N >= 7
119000        MOVE 7 TO WKS-CA-DIAS-7
119100     ELSE
119200        MOVE WKS-SERIE-N TO WKS-CA-DIAS-7
119300     END-IF
119400
119500     MOVE 0 TO WKS-CA-SUMA-3
119600     MOVE 0 TO WKS-CA-SUMA-7
119700     COMPUTE WKS-CA-INDICE = WKS-SERIE-N - WKS-CA-DIAS-3 + 1
119800     PERFORM SUMA-GASTO-3D
119900             VARYING WKS-IX-SER FROM WKS-CA-INDICE BY 1
120000             UNTIL WKS-IX-SER > WKS-SERIE-N
120100
120200     COMPUTE WKS-CA-INDICE = WKS-SERIE-N - WKS-CA-DIAS-7 + 1
120300     PERFORM SUMA-GASTO-7D
120400             VARYING WKS-IX-SER FROM WKS-CA-INDICE BY 1
120500             UNTIL WKS-IX-SER > WKS-SERIE-N
120600
120700     COMPUTE WKS-CA-PROMEDIO-3 ROUNDED =
120800             WKS-CA-SUMA-3 / WKS-CA-DIAS-3
120900     COMPUTE WKS-CA-PROMEDIO-7 ROUNDED =
121000             WKS-CA-SUMA-7 / WKS-CA-DIAS-7
121100
121200     IF WKS-CA-PROMEDIO-7 = 0
121300        MOVE 1.0000 TO WKS-ACELERACION-GASTO
121400     ELSE
121500        COMPUTE WKS-ACELERACION-GASTO ROUNDED =
121600                WKS-CA-PROMEDIO-3 / WKS-CA-PROMEDIO-7
121700     END-IF.
121800 CALCULA-ACELERACION-GASTO-E. EXIT.
121900
122000 SUMA-GASTO-3D SECTION.
122100     ADD SER-SPEND (WKS-IX-SER) TO WKS-CA-SUMA-3.
122200 SUMA-GASTO-3D-E. EXIT.
122300
122400 SUMA-GASTO-7D SECTION.
122500     ADD SER-SPEND (WKS-IX-SER) TO WKS-CA-SUMA-7.
122600 SUMA-GASTO-7D-E. EXIT.
122700
122800******************************************************************
122900*   09/08/2005 JGAL - CAMBIO DE ROAS DE UN DIA PARA OTRO         *
123000******************************************************************
123100 CALCULA-CAMBIO-DIA-ROAS SECTION.
123200     COMPUTE WKS-CA-INDICE = WKS-SERIE-N - 1
123300     SET WKS-IX-SER TO WKS-SERIE-N
123400     IF SER-ROAS (WKS-CA-INDICE) = 0
123500        MOVE 0 TO WKS-CAMBIO-DIA-ROAS
123600     ELSE
123700        COMPUTE WKS-CAMBIO-DIA-ROAS ROUNDED =
123800           (SER-ROAS (WKS-IX-SER) - SER-ROAS (WKS-CA-INDICE)) /
123900            SER-ROAS (WKS-CA-INDICE)
124000     END-IF.
124100 CALCULA-CAMBIO-DIA-ROAS-E. EXIT.
124200
124300******************************************************************
124400*   CLASIFICACION DE DESEMPENO (GANADOR/PROMEDIO/PERDEDOR)       *
124500******************************************************************
124600 CLASIFICA-DESEMPENO SECTION.
124700     MOVE WKS-UMBRAL-GANADOR  TO WKS-UMBRAL-GAN-AJUST
124800     MOVE WKS-UMBRAL-PERDEDOR TO WKS-UMBRAL-PER-AJUST
124900     IF WKS-AC-TYPE = 'BROAD   '
125000        COMPUTE WKS-UMBRAL-GAN-AJUST ROUNDED =
125100                WKS-UMBRAL-GANADOR * WKS-MULT-BROAD
125200        COMPUTE WKS-UMBRAL-PER-AJUST ROUNDED =
125300                WKS-UMBRAL-PERDEDOR * WKS-MULT-BROAD
125400     END-IF
125500
125600     IF WKS-NORM-ROAS >= WKS-UMBRAL-GAN-AJUST
125700        MOVE 'WINNER ' TO WKS-BUCKET
125800     ELSE
125900        IF WKS-NORM-ROAS >= WKS-UMBRAL-PER-AJUST
126000           MOVE 'AVERAGE' TO WKS-BUCKET
126100        ELSE
126200           MOVE 'LOSER  ' TO WKS-BUCKET
126300        END-IF
126400     END-IF.
126500 CLASIFICA-DESEMPENO-E. EXIT.
126600
126700******************************************************************
126800*   CLASIFICACION DE TENDENCIA (PRIORIDAD: VOLATIL, MEJORA,      *
126900*   DECLIVE, ESTABLE)                                            *
127000******************************************************************
127100 CLASIFICA-TENDENCIA SECTION.
127200     EVALUATE TRUE
127300        WHEN WKS-VOLATILIDAD-CPA > WKS-VOLATILIDAD-MAXIMA
127400           MOVE 'VOLATILE ' TO WKS-TENDENCIA
127500        WHEN WKS-PENDIENTE-ROAS > WKS-PENDIENTE-MEJORA
127600           MOVE 'IMPROVING' TO WKS-TENDENCIA
127700        WHEN WKS-PENDIENTE-ROAS < WKS-PENDIENTE-DECLIVE
127800           MOVE 'DECLINING' TO WKS-TENDENCIA
127900        WHEN OTHER
128000           MOVE 'STABLE   ' TO WKS-TENDENCIA
128100     END-EVALUATE.
128200 CLASIFICA-TENDENCIA-E. EXIT.
128300
128400******************************************************************
128500*   03/10/1995 RXOL - MOTOR DE DECISION Y CONTROLES DE ESCALA    *
128600******************************************************************
128700 DETERMINA-ACCION SECTION.
128800     EVALUATE TRUE
128900        WHEN WKS-BUCKET = 'WINNER ' AND
129000             (WKS-TENDENCIA = 'STABLE   ' OR
129100              WKS-TENDENCIA = 'IMPROVING')
129200           MOVE 'SCALE' TO WKS-ACCION-TENTATIVA
129300        WHEN WKS-BUCKET = 'WINNER ' AND
129400             (WKS-TENDENCIA = 'DECLINING' OR
129500              WKS-TENDENCIA = 'VOLATILE ')
129600           MOVE 'HOLD ' TO WKS-ACCION-TENTATIVA
129700        WHEN WKS-BUCKET = 'AVERAGE' AND
129800             WKS-TENDENCIA = 'DECLINING'
129900           MOVE 'PAUSE' TO WKS-ACCION-TENTATIVA
130000        WHEN WKS-BUCKET = 'AVERAGE'
130100           MOVE 'HOLD ' TO WKS-ACCION-TENTATIVA
130200        WHEN WKS-BUCKET = 'LOSER  ' AND
130300             WKS-TENDENCIA = 'IMPROVING'
130400           MOVE 'HOLD ' TO WKS-ACCION-TENTATIVA
130500        WHEN WKS-BUCKET = 'LOSER  '
130600           MOVE 'PAUSE' TO WKS-ACCION-TENTATIVA
130700        WHEN OTHER
130800           MOVE 'HOLD ' TO WKS-ACCION-TENTATIVA
130900     END-EVALUATE
131000
131100     PERFORM CALCULA-PORCENTAJE-ESCALA
131200     PERFORM APLICA-CONTROLES-ESCALA.
131300 DETERMINA-ACCION-E. EXIT.
131400
131500 CALCULA-PORCENTAJE-ESCALA SECTION.
131600     EVALUATE TRUE
131700        WHEN WKS-AC-TYPE = 'LLA     '
131800           COMPUTE WKS-PORCENTAJE-ESCALA =
131900                   WKS-ESCALA-BASE + WKS-ESCALA-BUMP-LLA
132000        WHEN WKS-AC-TYPE = 'CUSTOM  '
132100           MOVE WKS-ESCALA-TOPE-CUSTOM TO WKS-PORCENTAJE-ESCALA
132200        WHEN OTHER
132300           MOVE WKS-ESCALA-BASE TO WKS-PORCENTAJE-ESCALA
132400     END-EVALUATE.
132500 CALCULA-PORCENTAJE-ESCALA-E. EXIT.
132600
132700******************************************************************
132800*   18/06/1995 RXOL - GUARDAS: PISO DE GASTO Y ENFRIAMIENTO      *
132900******************************************************************
133000 APLICA-CONTROLES-ESCALA SECTION.
133100     MOVE WKS-ACCION-TENTATIVA TO WKS-ACCION-FINAL
133200
133300     IF WKS-ACCION-TENTATIVA = 'PAUSE' AND
133400        WKS-S7-SPEND < WKS-GASTO-MINIMO
133500           MOVE 'HOLD ' TO WKS-ACCION-FINAL
133600           MOVE 0 TO WKS-PORCENTAJE-ESCALA
133700     END-IF
133800
133900     IF WKS-ACCION-TENTATIVA = 'SCALE'
134000        PERFORM BUSCA-HISTORICO
134100        IF WKS-HORAS-DESDE-ESCALA < WKS-ENFRIAMIENTO-HORAS
134200           MOVE 'HOLD ' TO WKS-ACCION-FINAL
134300           MOVE 0 TO WKS-PORCENTAJE-ESCALA
134400        END-IF
134500     ELSE
134600        IF WKS-ACCION-FINAL NOT = 'SCALE'
134700           MOVE 0 TO WKS-PORCENTAJE-ESCALA
134800        END-IF
134900     END-IF.
135000 APLICA-CONTROLES-ESCALA-E. EXIT.
135100
135200******************************************************************
135300*   BUSCA LAS HORAS DESDE EL ULTIMO ESCALAMIENTO DE LA AUDIENCIA *
135400******************************************************************
135500 BUSCA-HISTORICO SECTION.
135600     MOVE 999999 TO WKS-HORAS-DESDE-ESCALA
135700     SET WKS-IX-HST TO 1
135800     PERFORM EXAMINA-HISTORICO
135900             VARYING WKS-IX-HST FROM 1 BY 1
136000             UNTIL WKS-IX-HST > WKS-TOTAL-HISTORICO
136100        OR TH-AUD-ID (WKS-IX-HST) = WKS-AC-ID
136200     IF WKS-IX-HST <= WKS-TOTAL-HISTORICO
136300        MOVE TH-HORAS (WKS-IX-HST) TO WKS-HORAS-DESDE-ESCALA
136400     END-IF.
137300 BUSCA-HISTORICO-E. EXIT.
137400
137500 EXAMINA-HISTORICO SECTION.
137600     CONTINUE.
137700 EXAMINA-HISTORICO-E. EXIT.
137800
137900******************************************************************
138000*   19/04/2012 EMEN - GRADUACION DE CONFIANZA DE LA RECOMENDACION*
138100******************************************************************
138200 GENERA-CONFIANZA SECTION.
138300     EVALUATE TRUE
138400        WHEN WKS-S7-PURCHASES >= WKS-CONF-COMPRAS-ALTA AND
138500             WKS-S7-SPEND >= WKS-CONF-GASTO-ALTA AND
138600             WKS-AC-AGE-DAYS >= WKS-CONF-EDAD-ALTA
138700           MOVE 'HIGH  ' TO WKS-CONFIANZA
138800        WHEN WKS-S7-PURCHASES >= WKS-COMPRAS-MINIMO AND
138900             WKS-S7-SPEND >= WKS-GASTO-MINIMO AND
139000             WKS-AC-AGE-DAYS >= WKS-EDAD-MINIMA
139100           MOVE 'MEDIUM' TO WKS-CONFIANZA
139200        WHEN OTHER
139300           MOVE 'LOW   ' TO WKS-CONFIANZA
139400     END-EVALUATE.
139500 GENERA-CONFIANZA-E. EXIT.
139600
139700******************************************************************
139800*   RECORTA LOS BLANCOS DE IZQUIERDA DE UN CAMPO EDITADO PARA    *
139900*   PODER EMBEBERLO EN UNA FRASE CON STRING                     *
140000******************************************************************
140100 RECORTA-BLANCOS SECTION.
140200     MOVE ZERO TO WKS-BLANCOS-GENERICO
140300     MOVE SPACES TO WKS-CAMPO-SALIDA
140400     INSPECT WKS-CAMPO-GENERICO TALLYING WKS-BLANCOS-GENERICO
140500             FOR LEADING SPACE
140600     IF WKS-BLANCOS-GENERICO < 18
140700        MOVE WKS-CAMPO-GENERICO (WKS-BLANCOS-GENERICO + 1 : )
140800             TO WKS-CAMPO-SALIDA
140900     END-IF.
141000 RECORTA-BLANCOS-E. EXIT.
141100
141200******************************************************************
141300*   12/03/1997 PCAS - CONSTRUCCION DE LAS TRES RAZONES           *
141400******************************************************************
141500 GENERA-RAZONES SECTION.
141600     MOVE SPACES TO REC-RAZON-1
141700     MOVE SPACES TO REC-RAZON-2
141800     MOVE SPACES TO REC-RAZON-3
141900     PERFORM ARMA-RAZON-ROAS
142000     PERFORM ARMA-RAZON-TENDENCIA
142100     PERFORM ARMA-RAZON-VOLUMEN.
142200 GENERA-RAZONES-E. EXIT.
142300
142400 ARMA-RAZON-ROAS SECTION.
142500     MOVE 1 TO WKS-PUNTERO
142600     IF WKS-S7-ROAS > 0
142700        COMPUTE WKS-N-ROAS-2D ROUNDED = WKS-S7-ROAS
142800        MOVE WKS-N-ROAS-2D TO WKS-N-ROAS-2D-ED
142900        MOVE WKS-N-ROAS-2D-ED TO WKS-CAMPO-GENERICO
143000        PERFORM RECORTA-BLANCOS
143100        MOVE WKS-CAMPO-SALIDA TO WKS-N-ROAS-2D-REC
143200
143300        COMPUTE WKS-N-MULT-1D ROUNDED = WKS-NORM-ROAS
143400        MOVE WKS-N-MULT-1D TO WKS-N-MULT-1D-ED
143500        MOVE WKS-N-MULT-1D-ED TO WKS-CAMPO-GENERICO
143600        PERFORM RECORTA-BLANCOS
143700        MOVE WKS-CAMPO-SALIDA TO WKS-N-MULT-1D-REC
143800
143900        EVALUATE TRUE
144000           WHEN WKS-NORM-ROAS >= 1.2000
144100              STRING 'ROAS ' DELIMITED BY SIZE
144200                     WKS-N-ROAS-2D-REC DELIMITED BY SPACE
144300                     ' IS ' DELIMITED BY SIZE
144400                     WKS-N-MULT-1D-REC DELIMITED BY SPACE
144500                     'X THE ACCOUNT AVERAGE - STRONG PERFORMER'
144600                         DELIMITED BY SIZE
144700                 INTO REC-RAZON-1
144800                 WITH POINTER WKS-PUNTERO
144900              END-STRING
145000           WHEN WKS-NORM-ROAS >= 0.9000
145100              STRING 'ROAS ' DELIMITED BY SIZE
145200                     WKS-N-ROAS-2D-REC DELIMITED BY SPACE
145300                     ' IS NEAR THE ACCOUNT AVERAGE ('
145400                         DELIMITED BY SIZE
145500                     WKS-N-MULT-1D-REC DELIMITED BY SPACE
145600                     'X) - AVERAGE PERFORMER' DELIMITED BY SIZE
145700                 INTO REC-RAZON-1
145800                 WITH POINTER WKS-PUNTERO
145900              END-STRING
146000           WHEN OTHER
146100              STRING 'ROAS ' DELIMITED BY SIZE
146200                     WKS-N-ROAS-2D-REC DELIMITED BY SPACE
146300                     ' IS ONLY ' DELIMITED BY SIZE
146400                     WKS-N-MULT-1D-REC DELIMITED BY SPACE
146500                     'X THE ACCOUNT AVERAGE - UNDERPERFORMING'
146600                         DELIMITED BY SIZE
146700                 INTO REC-RAZON-1
146800                 WITH POINTER WKS-PUNTERO
146900              END-STRING
147000        END-EVALUATE
147100     ELSE
147200        STRING 'NO ROAS DATA AVAILABLE YET' DELIMITED BY SIZE
147300            INTO REC-RAZON-1
147400            WITH POINTER WKS-PUNTERO
147500        END-STRING
147600     END-IF.
147700 ARMA-RAZON-ROAS-E. EXIT.
147800
147900 ARMA-RAZON-TENDENCIA SECTION.
148000     MOVE 1 TO WKS-PUNTERO
148100     EVALUATE TRUE
148200        WHEN WKS-TENDENCIA = 'IMPROVING'
148300           MOVE WKS-PENDIENTE-ROAS TO WKS-N-PEND-POS
148400           MOVE WKS-N-PEND-POS TO WKS-N-PEND-POS-ED
148500           MOVE WKS-N-PEND-POS-ED TO WKS-CAMPO-GENERICO
148600           PERFORM RECORTA-BLANCOS
148700           MOVE WKS-CAMPO-SALIDA TO WKS-N-PEND-POS-REC
148800           STRING 'PERFORMANCE IS IMPROVING (ROAS SLOPE: +'
148900                      DELIMITED BY SIZE
149000                  WKS-N-PEND-POS-REC DELIMITED BY SPACE
149100                  ')' DELIMITED BY SIZE
149200               INTO REC-RAZON-2
149300               WITH POINTER WKS-PUNTERO
149400           END-STRING
149500        WHEN WKS-TENDENCIA = 'DECLINING'
149600           MOVE WKS-PENDIENTE-ROAS TO WKS-N-PEND-NEG
149700           MOVE WKS-N-PEND-NEG TO WKS-N-PEND-NEG-ED
149800           MOVE WKS-N-PEND-NEG-ED TO WKS-CAMPO-GENERICO
149900           PERFORM RECORTA-BLANCOS
150000           MOVE WKS-CAMPO-SALIDA TO WKS-N-PEND-NEG-REC
150100           STRING 'PERFORMANCE IS DECLINING (ROAS SLOPE: '
150200                      DELIMITED BY SIZE
150300                  WKS-N-PEND-NEG-REC DELIMITED BY SPACE
150400                  ')' DELIMITED BY SIZE
150500               INTO REC-RAZON-2
150600               WITH POINTER WKS-PUNTERO
150700           END-STRING
150800        WHEN WKS-TENDENCIA = 'VOLATILE '
150900           MOVE WKS-VOLATILIDAD-CPA TO WKS-N-VOLAT-2D
151000           MOVE WKS-N-VOLAT-2D TO WKS-N-VOLAT-2D-ED
151100           MOVE WKS-N-VOLAT-2D-ED TO WKS-CAMPO-GENERICO
151200           PERFORM RECORTA-BLANCOS
151300           MOVE WKS-CAMPO-SALIDA TO WKS-N-VOLAT-2D-REC
151400           STRING 'CPA IS VOLATILE (VOLATILITY: '
151500                      DELIMITED BY SIZE
151600                  WKS-N-VOLAT-2D-REC DELIMITED BY SPACE
151700                  ') - INCONSISTENT RESULTS' DELIMITED BY SIZE
151800               INTO REC-RAZON-2
151900               WITH POINTER WKS-PUNTERO
152000           END-STRING
152100        WHEN OTHER
152200           STRING 'PERFORMANCE IS STABLE WITH CONSISTENT ',
152300                  'METRICS' DELIMITED BY SIZE
152400               INTO REC-RAZON-2
152500               WITH POINTER WKS-PUNTERO
152600           END-STRING
152700     END-EVALUATE.
152800 ARMA-RAZON-TENDENCIA-E. EXIT.
152900
153000 ARMA-RAZON-VOLUMEN SECTION.
153100     MOVE 1 TO WKS-PUNTERO
153200     MOVE WKS-S7-PURCHASES TO WKS-N-PURCH
153300     MOVE WKS-N-PURCH TO WKS-N-PURCH-ED
153400     MOVE WKS-N-PURCH-ED TO WKS-CAMPO-GENERICO
153500     PERFORM RECORTA-BLANCOS
153600     MOVE WKS-CAMPO-SALIDA TO WKS-N-PURCH-REC
153700
153800     MOVE WKS-S7-SPEND TO WKS-N-SPEND-2D
153900     MOVE WKS-N-SPEND-2D TO WKS-N-SPEND-2D-ED
154000     MOVE WKS-N-SPEND-2D-ED TO WKS-CAMPO-GENERICO
154100     PERFORM RECORTA-BLANCOS
154200     MOVE WKS-CAMPO-SALIDA TO WKS-N-SPEND-2D-REC
154300
154400     EVALUATE TRUE
154500        WHEN WKS-ACCION-FINAL = 'SCALE' AND
154600             WKS-S7-PURCHASES >= 3
154700           STRING WKS-N-PURCH-REC DELIMITED BY SPACE
154800                  ' PURCHASES ON ' DELIMITED BY SIZE
154900                  WKS-N-SPEND-2D-REC DELIMITED BY SPACE
155000                  ' SPEND - ENOUGH VOLUME TO JUSTIFY SCALING'
155100                      DELIMITED BY SIZE
155200              INTO REC-RAZON-3
155300              WITH POINTER WKS-PUNTERO
155400           END-STRING
155500        WHEN WKS-ACCION-FINAL = 'PAUSE' AND WKS-S7-CPA > 0
155600           MOVE WKS-S7-CPA TO WKS-N-CPA-2D
155700           MOVE WKS-N-CPA-2D TO WKS-N-CPA-2D-ED
155800           MOVE WKS-N-CPA-2D-ED TO WKS-CAMPO-GENERICO
155900           PERFORM RECORTA-BLANCOS
156000           MOVE WKS-CAMPO-SALIDA TO WKS-N-CPA-2D-REC
156100           STRING 'CPA OF ' DELIMITED BY SIZE
156200                  WKS-N-CPA-2D-REC DELIMITED BY SPACE
156300                  ' IS TOO HIGH RELATIVE TO RETURNS - PAUSING ',
156400                  'TO CUT LOSSES' DELIMITED BY SIZE
156500              INTO REC-RAZON-3
156600              WITH POINTER WKS-PUNTERO
156700           END-STRING
156800        WHEN WKS-ACCION-FINAL = 'PAUSE'
156900           STRING 'INSUFFICIENT RETURNS RELATIVE TO SPEND - ',
157000                  'PAUSING TO CUT LOSSES' DELIMITED BY SIZE
157100              INTO REC-RAZON-3
157200              WITH POINTER WKS-PUNTERO
157300           END-STRING
157400        WHEN WKS-ACCION-FINAL = 'HOLD '
157500           STRING WKS-N-PURCH-REC DELIMITED BY SPACE
157600                  ' PURCHASES ON ' DELIMITED BY SIZE
157700                  WKS-N-SPEND-2D-REC DELIMITED BY SPACE
157800                  ' SPEND - MONITORING BEFORE MAKING CHANGES'
157900                      DELIMITED BY SIZE
158000              INTO REC-RAZON-3
158100              WITH POINTER WKS-PUNTERO
158200           END-STRING
158300        WHEN OTHER
158400           CONTINUE
158500     END-EVALUATE.
158600 ARMA-RAZON-VOLUMEN-E. EXIT.
158700
158800******************************************************************
158900*   12/03/1997 PCAS - CONSTRUCCION DE HASTA TRES RIESGOS         *
159000******************************************************************
159100 GENERA-RIESGOS SECTION.
159200     MOVE SPACES TO REC-RIESGO-1
159300     MOVE SPACES TO REC-RIESGO-2
159400     MOVE SPACES TO REC-RIESGO-3
159500     MOVE 0 TO WKS-CONT-RIESGOS
159600
159700     IF WKS-MEDIANA-GASTO > 0
159800        COMPUTE WKS-N-MULT-1D ROUNDED =
159900                WKS-S7-SPEND / WKS-MEDIANA-GASTO
160000     ELSE
160100        MOVE 0 TO WKS-N-MULT-1D
160200     END-IF
160300     IF WKS-S7-SPEND > WKS-MEDIANA-GASTO * WKS-FATIGA-MULTIPLO
160400        AND WKS-CONT-RIESGOS < 3
160500           PERFORM ARMA-RIESGO-FATIGA-GASTO
160600     END-IF
160700
160800     IF WKS-VOLATILIDAD-CPA > WKS-VOLATILIDAD-RIESGO
160900        AND WKS-CONT-RIESGOS < 3
161000           PERFORM ARMA-RIESGO-VOLATILIDAD
161100     END-IF
161200
161300     IF WKS-AC-AGE-DAYS < 5 AND WKS-CONT-RIESGOS < 3
161400        PERFORM ARMA-RIESGO-EDAD
161500     END-IF
161600
161700     IF WKS-AC-TYPE = 'LLA     ' AND
161800        WKS-S7-SPEND > WKS-MEDIANA-GASTO * WKS-FATIGA-MULTIPLO
161900        AND WKS-CONT-RIESGOS < 3
162000           PERFORM ARMA-RIESGO-LLA
162100     END-IF
162200
162300     IF WKS-AC-TYPE = 'CUSTOM  ' AND WKS-CONT-RIESGOS < 3
162400        PERFORM ARMA-RIESGO-CUSTOM
162500     END-IF
162600
162700     IF WKS-BUCKET = 'WINNER ' AND
162800        WKS-TENDENCIA = 'DECLINING' AND WKS-CONT-RIESGOS < 3
162900           PERFORM ARMA-RIESGO-GANADOR-DECLIVE
163000     END-IF.
163100 GENERA-RIESGOS-E. EXIT.
163200
163300 ARMA-RIESGO-FATIGA-GASTO SECTION.
163400     ADD 1 TO WKS-CONT-RIESGOS
163500     MOVE 1 TO WKS-PUNTERO
163600     MOVE WKS-N-MULT-1D TO WKS-N-MULT-1D-ED
163700     MOVE WKS-N-MULT-1D-ED TO WKS-CAMPO-GENERICO
163800     PERFORM RECORTA-BLANCOS
163900     MOVE WKS-CAMPO-SALIDA TO WKS-N-MULT-1D-REC
164000     EVALUATE WKS-CONT-RIESGOS
164100        WHEN 1
164200           STRING 'SPEND IS ' DELIMITED BY SIZE
164300                  WKS-N-MULT-1D-REC DELIMITED BY SPACE
164400                  'X THE MEDIAN - POSSIBLE AUDIENCE FATIGUE'
164500                      DELIMITED BY SIZE
164600              INTO REC-RIESGO-1 WITH POINTER WKS-PUNTERO
164700           END-STRING
164800        WHEN 2
164900           STRING 'SPEND IS ' DELIMITED BY SIZE
165000                  WKS-N-MULT-1D-REC DELIMITED BY SPACE
165100                  'X THE MEDIAN - POSSIBLE AUDIENCE FATIGUE'
165200                      DELIMITED BY SIZE
165300              INTO REC-RIESGO-2 WITH POINTER WKS-PUNTERO
165400           END-STRING
165500        WHEN OTHER
165600           STRING 'SPEND IS ' DELIMITED BY SIZE
165700                  WKS-N-MULT-1D-REC DELIMITED BY SPACE
165800                  'X THE MEDIAN - POSSIBLE AUDIENCE FATIGUE'
165900                      DELIMITED BY SIZE
166000              INTO REC-RIESGO-3 WITH POINTER WKS-PUNTERO
166100           END-STRING
166200     END-EVALUATE.
166300 ARMA-RIESGO-FATIGA-GASTO-E. EXIT.
166400
166500 ARMA-RIESGO-VOLATILIDAD SECTION.
166600     ADD 1 TO WKS-CONT-RIESGOS
166700     MOVE 1 TO WKS-PUNTERO
166800     MOVE WKS-VOLATILIDAD-CPA TO WKS-N-VOLAT-2D
166900     MOVE WKS-N-VOLAT-2D TO WKS-N-VOLAT-2D-ED
167000     MOVE WKS-N-VOLAT-2D-ED TO WKS-CAMPO-GENERICO
167100     PERFORM RECORTA-BLANCOS
167200     MOVE WKS-CAMPO-SALIDA TO WKS-N-VOLAT-2D-REC
167300     EVALUATE WKS-CONT-RIESGOS
167400        WHEN 1
167500           STRING 'CPA VOLATILITY (' DELIMITED BY SIZE
167600                  WKS-N-VOLAT-2D-REC DELIMITED BY SPACE
167700                  ') IS ELEVATED - RESULTS MAY BE INCONSISTENT'
167800                      DELIMITED BY SIZE
167900              INTO REC-RIESGO-1 WITH POINTER WKS-PUNTERO
168000           END-STRING
168100        WHEN 2
168200           STRING 'CPA VOLATILITY (' DELIMITED BY SIZE
168300                  WKS-N-VOLAT-2D-REC DELIMITED BY SPACE
168400                  ') IS ELEVATED - RESULTS MAY BE INCONSISTENT'
168500                      DELIMITED BY SIZE
168600              INTO REC-RIESGO-2 WITH POINTER WKS-PUNTERO
168700           END-STRING
168800        WHEN OTHER
168900           STRING 'CPA VOLATILITY (' DELIMITED BY SIZE
169000                  WKS-N-VOLAT-2D-REC DELIMITED BY SPACE
169100                  ') IS ELEVATED - RESULTS MAY BE INCONSISTENT'
169200                      DELIMITED BY SIZE
169300              INTO REC-RIESGO-3 WITH POINTER WKS-PUNTERO
169400           END-STRING
169500     END-EVALUATE.
169600 ARMA-RIESGO-VOLATILIDAD-E. EXIT.
169700
169800 ARMA-RIESGO-EDAD SECTION.
169900     ADD 1 TO WKS-CONT-RIESGOS
170000     MOVE 1 TO WKS-PUNTERO
170100     MOVE WKS-AC-AGE-DAYS TO WKS-N-AGE
170200     MOVE WKS-N-AGE TO WKS-N-AGE-ED
170300     MOVE WKS-N-AGE-ED TO WKS-CAMPO-GENERICO
170400     PERFORM RECORTA-BLANCOS
170500     MOVE WKS-CAMPO-SALIDA TO WKS-N-AGE-REC
170600     EVALUATE WKS-CONT-RIESGOS
170700        WHEN 1
170800           STRING 'AUDIENCE IS ONLY ' DELIMITED BY SIZE
170900                  WKS-N-AGE-REC DELIMITED BY SPACE
171000                  ' DAYS OLD - LIMITED DATA FOR HIGH-',
171100                  'CONFIDENCE DECISIONS' DELIMITED BY SIZE
171200              INTO REC-RIESGO-1 WITH POINTER WKS-PUNTERO
171300           END-STRING
171400        WHEN 2
171500           STRING 'AUDIENCE IS ONLY ' DELIMITED BY SIZE
171600                  WKS-N-AGE-REC DELIMITED BY SPACE
171700                  ' DAYS OLD - LIMITED DATA FOR HIGH-',
171800                  'CONFIDENCE DECISIONS' DELIMITED BY SIZE
171900              INTO REC-RIESGO-2 WITH POINTER WKS-PUNTERO
172000           END-STRING
172100        WHEN OTHER
172200           STRING 'AUDIENCE IS ONLY ' DELIMITED BY SIZE
172300                  WKS-N-AGE-REC DELIMITED BY SPACE
172400                  ' DAYS OLD - LIMITED DATA FOR HIGH-',
172500                  'CONFIDENCE DECISIONS' DELIMITED BY SIZE
172600              INTO REC-RIESGO-3 WITH POINTER WKS-PUNTERO
172700           END-STRING
172800     END-EVALUATE.
172900 ARMA-RIESGO-EDAD-E. EXIT.
173000
173100 ARMA-RIESGO-LLA SECTION.
173200     ADD 1 TO WKS-CONT-RIESGOS
173300     EVALUATE WKS-CONT-RIESGOS
173400        WHEN 1
173500           MOVE 'LOOKALIKE AUDIENCE MAY BE SATURATING AT ',
173600                'THIS SPEND LEVEL' TO REC-RIESGO-1
173700        WHEN 2
173800           MOVE 'LOOKALIKE AUDIENCE MAY BE SATURATING AT ',
173900                'THIS SPEND LEVEL' TO REC-RIESGO-2
174000        WHEN OTHER
174100           MOVE 'LOOKALIKE AUDIENCE MAY BE SATURATING AT ',
174200                'THIS SPEND LEVEL' TO REC-RIESGO-3
174300     END-EVALUATE.
174400 ARMA-RIESGO-LLA-E. EXIT.
174500
174600 ARMA-RIESGO-CUSTOM SECTION.
174700     ADD 1 TO WKS-CONT-RIESGOS
174800     EVALUATE WKS-CONT-RIESGOS
174900        WHEN 1
175000           MOVE 'CUSTOM AUDIENCE PERFORMANCE IS HEAVILY ',
175100                'CREATIVE-DEPENDENT' TO REC-RIESGO-1
175200        WHEN 2
175300           MOVE 'CUSTOM AUDIENCE PERFORMANCE IS HEAVILY ',
175400                'CREATIVE-DEPENDENT' TO REC-RIESGO-2
175500        WHEN OTHER
175600           MOVE 'CUSTOM AUDIENCE PERFORMANCE IS HEAVILY ',
175700                'CREATIVE-DEPENDENT' TO REC-RIESGO-3
175800     END-EVALUATE.
175900 ARMA-RIESGO-CUSTOM-E. EXIT.
176000
176100 ARMA-RIESGO-GANADOR-DECLIVE SECTION.
176200     ADD 1 TO WKS-CONT-RIESGOS
176300     EVALUATE WKS-CONT-RIESGOS
176400        WHEN 1
176500           MOVE 'WINNER WITH DECLINING TREND - MAY BE ',
176600                'APPROACHING FATIGUE' TO REC-RIESGO-1
176700        WHEN 2
176800           MOVE 'WINNER WITH DECLINING TREND - MAY BE ',
176900                'APPROACHING FATIGUE' TO REC-RIESGO-2
177000        WHEN OTHER
177100           MOVE 'WINNER WITH DECLINING TREND - MAY BE ',
177200                'APPROACHING FATIGUE' TO REC-RIESGO-3
177300     END-EVALUATE.
177400 ARMA-RIESGO-GANADOR-DECLIVE-E. EXIT.
177500
177600******************************************************************
177700*          ESCRITURA DEL REGISTRO DE RECOMENDACION               *
177800******************************************************************
177900 ESCRIBE-RECOMENDACION SECTION.
178000     MOVE WKS-AC-ID          TO REC-AUD-ID
178100     MOVE WKS-AC-NAME        TO REC-AUD-NAME
178200     MOVE WKS-AC-TYPE        TO REC-AUD-TYPE
178300     MOVE WKS-ACCION-FINAL   TO REC-ACTION
178400     MOVE WKS-PORCENTAJE-ESCALA TO REC-SCALE-PCT
178500     MOVE WKS-CONFIANZA      TO REC-CONFIDENCE
178600     MOVE WKS-BUCKET         TO REC-BUCKET
178700     MOVE WKS-TENDENCIA      TO REC-TREND
178800     MOVE WKS-COMPUESTO      TO REC-COMPOSITE
178900     MOVE WKS-S7-ROAS        TO REC-ROAS
179000     MOVE WKS-NORM-ROAS      TO REC-NORM-ROAS
179100     MOVE WKS-S7-SPEND       TO REC-SPEND
179200     MOVE WKS-S7-PURCHASES   TO REC-PURCHASES
179300     WRITE REC-REGISTRO
179400     IF FS-RECFILE NOT = '00'
179500        DISPLAY 'RECOAUD1 - ERROR ESCRITURA RECFILE ' FS-RECFILE
179600     END-IF.
179700 ESCRIBE-RECOMENDACION-E. EXIT.
179800
179900******************************************************************
180000*   14/02/1996 PCAS - ESCRITURA DE LA BITACORA DE ACCIONES       *
180100******************************************************************
180200 ESCRIBE-BITACORA SECTION.
180300     MOVE WKS-AC-ID          TO LOG-AUD-ID
180400     MOVE WKS-AC-ACCOUNT-ID  TO LOG-ACCOUNT-ID
180500     MOVE WKS-ACCION-FINAL   TO LOG-DECISION
180600     MOVE WKS-CONFIANZA      TO LOG-CONFIDENCE
180700     MOVE WKS-S7-ROAS        TO LOG-ROAS
180800     MOVE WKS-S7-CPA         TO LOG-CPA
180900     MOVE WKS-S7-SPEND       TO LOG-SPEND
181000     MOVE WKS-S7-PURCHASES   TO LOG-PURCHASES
181100     MOVE WKS-FECHA-PROCESO  TO LOG-DATE
181200     WRITE LOG-REGISTRO
181300     IF FS-LOGFILE NOT = '00'
181400        DISPLAY 'RECOAUD1 - ERROR ESCRITURA LOGFILE ' FS-LOGFILE
181500     END-IF.
181600 ESCRIBE-BITACORA-E. EXIT.
181700
181800******************************************************************
181900*   27/09/1997 RXOL - ACUMULA TOTALES PARA EL REPORTE IMPRESO    *
182000******************************************************************
182100 ACUMULA-TOTALES-REPORTE SECTION.
182200     ADD WKS-S7-SPEND TO WKS-GASTO-TOTAL
182300     EVALUATE WKS-ACCION-FINAL
182400        WHEN 'SCALE'
182500           ADD 1 TO WKS-TOTAL-ESCALA
182600           ADD WKS-S7-SPEND TO WKS-GASTO-ESCALA
182700        WHEN 'HOLD '
182800           ADD 1 TO WKS-TOTAL-MANTENER
182900           ADD WKS-S7-SPEND TO WKS-GASTO-MANTENER
183000        WHEN 'PAUSE'
183100           ADD 1 TO WKS-TOTAL-PAUSA
183200           ADD WKS-S7-SPEND TO WKS-GASTO-PAUSA
183300     END-EVALUATE.
183400 ACUMULA-TOTALES-REPORTE-E. EXIT.
183500
183600******************************************************************
183700*   27/09/1997 RXOL - IMPRESION DE ENCABEZADOS DEL REPORTE       *
183800******************************************************************
183900 IMPRIME-ENCABEZADO SECTION.
184000     SET WKS-IX-AUD TO 1
184100     IF WKS-TOTAL-AUDIENCIAS > 0
184200        MOVE TA-ACCOUNT-ID (1) TO ENC2-CUENTA
184300     ELSE
184400        MOVE SPACES TO ENC2-CUENTA
184500     END-IF
184600     MOVE WKS-FECHA-PROCESO TO WKS-FECHA-ENCABEZADO
184700     MOVE 1 TO WKS-PUNTERO
184800     STRING WKS-FE-ANIO DELIMITED BY SIZE
184900            '/' DELIMITED BY SIZE
185000            WKS-FE-MES  DELIMITED BY SIZE
185100            '/' DELIMITED BY SIZE
185200            WKS-FE-DIA  DELIMITED BY SIZE
185300        INTO ENC2-FECHA
185400        WITH POINTER WKS-PUNTERO
185500     END-STRING
185600
185700     WRITE RPT-LINEA FROM WKS-ENCABEZADO-1 AFTER ADVANCING PAGE
185800     WRITE RPT-LINEA FROM WKS-ENCABEZADO-2 AFTER ADVANCING 2
185900     WRITE RPT-LINEA FROM WKS-ENCABEZADO-3 AFTER ADVANCING 2.
186000 IMPRIME-ENCABEZADO-E. EXIT.
186100
186200 IMPRIME-DETALLE SECTION.
186300     MOVE WKS-AC-ID          TO DET-AUD-ID
186400     MOVE WKS-AC-NAME        TO DET-NOMBRE
186500     MOVE WKS-AC-TYPE        TO DET-TIPO
186600     MOVE WKS-BUCKET         TO DET-BUCKET
186700     MOVE WKS-TENDENCIA      TO DET-TENDENCIA
186800     MOVE WKS-ACCION-FINAL   TO DET-ACCION
186900     MOVE WKS-PORCENTAJE-ESCALA TO DET-ESCALA
187000     MOVE WKS-CONFIANZA      TO DET-CONFIANZA
187100     MOVE WKS-S7-ROAS        TO DET-ROAS
187200     MOVE WKS-NORM-ROAS      TO DET-NORM-ROAS
187300     MOVE WKS-S7-SPEND       TO DET-GASTO
187400     MOVE WKS-COMPUESTO      TO DET-COMPUESTO
187500     WRITE RPT-LINEA FROM WKS-LINEA-DETALLE AFTER ADVANCING 1.
187600 IMPRIME-DETALLE-E. EXIT.
187700
187800******************************************************************
187900*   27/09/1997 RXOL - TOTALES FINALES DEL REPORTE (FIN DE        *
188000*   ARCHIVO - UNICA RUPTURA DE CONTROL DE ESTE PROCESO)          *
188100******************************************************************
188200 IMPRIME-TOTALES SECTION.
188300     MOVE WKS-TOTAL-PROCESADAS TO TOT-PROCESADAS
188400     MOVE WKS-TOTAL-OMITIDAS   TO TOT-OMITIDAS
188500     WRITE RPT-LINEA FROM WKS-LINEA-TOTALES-1 AFTER ADVANCING 2
188600
188700     MOVE WKS-TOTAL-ESCALA TO TOT-N-ESCALA
188800     MOVE WKS-GASTO-ESCALA TO TOT-G-ESCALA
188900     WRITE RPT-LINEA FROM WKS-LINEA-TOTALES-2 AFTER ADVANCING 1
189000
189100     MOVE WKS-TOTAL-MANTENER TO TOT-N-MANTENER
189200     MOVE WKS-GASTO-MANTENER TO TOT-G-MANTENER
189300     WRITE RPT-LINEA FROM WKS-LINEA-TOTALES-3 AFTER ADVANCING 1
189400
189500     MOVE WKS-TOTAL-PAUSA TO TOT-N-PAUSA
189600     MOVE WKS-GASTO-PAUSA TO TOT-G-PAUSA
189700     WRITE RPT-LINEA FROM WKS-LINEA-TOTALES-4 AFTER ADVANCING 1
189800
189900     MOVE WKS-GASTO-TOTAL TO TOT-G-TOTAL
190000     WRITE RPT-LINEA FROM WKS-LINEA-TOTALES-5 AFTER ADVANCING 1.
190100 IMPRIME-TOTALES-E. EXIT.
190200
190300******************************************************************
190400*                  CIERRE DE TODOS LOS ARCHIVOS                  *
190500******************************************************************
190600 CIERRA-ARCHIVOS SECTION.
190700     CLOSE AUDMAST
190800     CLOSE SNPSHOT
190900     CLOSE SCLHIST
191000     CLOSE RECFILE
191100     CLOSE LOGFILE
191200     CLOSE RPTFILE.
191300 CIERRA-ARCHIVOS-E. EXIT.
191400
