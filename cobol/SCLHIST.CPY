000100******************************************************************
000200*   MIEMBRO       : SCLHIST                                      *
000300*   ARCHIVO       : SCLHIST  (HISTORICO DE ESCALAMIENTOS)        *
000400*   APLICACION    : MERCADEO DIGITAL                             *
000500*   DESCRIPCION   : REEMPLAZA LA CONSULTA A LA ULTIMA ACCION     *
000600*                 : SCALE DE CADA AUDIENCIA, USADA POR EL        *
000700*                 : CONTROL DE ENFRIAMIENTO DE ESCALAMIENTO.     *
000800*                 : ORDEN DE ENTRADA: HST-AUD-ID ASCENDENTE.     *
000900*   LONGITUD      : 016 POSICIONES                               *
001000******************************************************************
001100 01  HST-REGISTRO.
001200     02  HST-AUD-ID                 PIC X(08).
001300     02  HST-HOURS-SINCE-SCALE      PIC 9(06).
001400         88  HST-NUNCA-ESCALADA            VALUE 999999.
001500     02  FILLER                     PIC X(02).
