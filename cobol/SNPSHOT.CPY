000100******************************************************************
000200*   MIEMBRO       : SNPSHOT                                      *
000300*   ARCHIVO       : SNPSHOT  (SNAPSHOT DE METRICAS)              *
000400*   APLICACION    : MERCADEO DIGITAL                             *
000500*   DESCRIPCION   : UN REGISTRO POR AUDIENCIA, POR FECHA DE      *
000600*                 : CORTE Y POR VENTANA DE AGREGACION (1 O 7     *
000700*                 : DIAS). ORDEN DE ENTRADA: SNP-AUD-ID,         *
000800*                 : SNP-WINDOW-DAYS, SNP-DATE ASCENDENTE.        *
000900*   LONGITUD      : 094 POSICIONES                               *
001000******************************************************************
001100 01  SNP-REGISTRO.
001200     02  SNP-AUD-ID                 PIC X(08).
001300     02  SNP-DATE                   PIC 9(08).
001400     02  SNP-WINDOW-DAYS            PIC 9(02).
001500         88  SNP-VENTANA-DIARIA            VALUE 01.
001600         88  SNP-VENTANA-SEMANAL           VALUE 07.
001700     02  SNP-SPEND                  PIC 9(10)V99.
001800     02  SNP-REVENUE                PIC 9(10)V99.
001900     02  SNP-PURCHASES              PIC 9(06).
002000     02  SNP-IMPRESSIONS            PIC 9(09).
002100     02  SNP-CLICKS                 PIC 9(07).
002200     02  SNP-ROAS                   PIC 9(04)V9(04).
002300         88  SNP-ROAS-NO-DISPONIBLE        VALUE ZEROES.
002400     02  SNP-CPA                    PIC 9(08)V99.
002500         88  SNP-CPA-NO-DISPONIBLE         VALUE ZEROES.
002600     02  SNP-CVR                    PIC 9(01)V9(06).
002700         88  SNP-CVR-NO-DISPONIBLE         VALUE ZEROES.
002800     02  FILLER                     PIC X(05).
002900*----------------------------------------------------------------*
003000*   VISTA ALTERNA DE SNP-DATE PARA AISLAR EL ANIO/MES/DIA CUANDO *
003100*   SE ORDENAN LOS SNAPSHOTS DIARIOS DEL ANALIZADOR DE SERIE DE  *
003200*   TIEMPO (JGAL - VER BITACORA DE CAMBIOS DEL PROGRAMA)         *
003300*----------------------------------------------------------------*
003400 01  SNP-FECHA-R  REDEFINES SNP-REGISTRO.
003500     02  FILLER                     PIC X(08).
003600     02  SNP-FECHA-ANO-R            PIC 9(04).
003700     02  SNP-FECHA-MES-R            PIC 9(02).
003800     02  SNP-FECHA-DIA-R            PIC 9(02).
003900     02  FILLER                     PIC X(78).
