000100******************************************************************
000200*   MIEMBRO       : ACTNLOG                                      *
000300*   ARCHIVO       : ACTNLOG  (BITACORA DE ACCIONES)              *
000400*   APLICACION    : MERCADEO DIGITAL                             *
000500*   DESCRIPCION   : UN REGISTRO POR AUDIENCIA ELEGIBLE, EN EL    *
000600*                 : MISMO ORDEN QUE RECFILE. RESPALDA LAS        *
000700*                 : METRICAS DE ENTRADA QUE SUSTENTARON CADA     *
000800*                 : DECISION DEL DIA.                            *
000900*   LONGITUD      : 075 POSICIONES                               *
001000******************************************************************
001100 01  LOG-REGISTRO.
001200     02  LOG-AUD-ID                 PIC X(08).
001300     02  LOG-ACCOUNT-ID             PIC X(08).
001400     02  LOG-DECISION               PIC X(05).
001500     02  LOG-CONFIDENCE             PIC X(06).
001600     02  LOG-ROAS                   PIC 9(04)V9(04).
001700     02  LOG-CPA                    PIC 9(08)V99.
001800     02  LOG-SPEND                  PIC 9(10)V99.
001900     02  LOG-PURCHASES              PIC 9(06).
002000     02  LOG-DATE                   PIC 9(08).
002100     02  FILLER                     PIC X(04).
